000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SDL100.
000300       AUTHOR.        R L NUNEZ.
000400       INSTALLATION.  SHARED-DEBT LEDGER SYSTEM - BATCH DIVISION.
000500       DATE-WRITTEN.  03/11/1987.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH ONLY.
000800      ******************************************************************
000900      *  SDL100 - EXTRACT/INIT STEP FOR THE SHARED-DEBT LEDGER (LDG-004)
001000      *  BUILDS THE THREE BATCH INPUT FILES (MEMBERS, GROUPS,
001100      *  TRANSACTIONS) FROM A FIXED SAMPLE ROSTER HELD IN THIS
001200      *  PROGRAM'S WORKING-STORAGE.  STANDS IN FOR THE ONE-TIME ENROLL-
001300      *  MENT/SAMPLE-RUN STEP OF A BATCH CYCLE - NO RANDOM NUMBERS, NO
001400      *  OPERATOR INPUT.  DOWNSTREAM STEPS SDL200/SDL300/SDL400 READ
001500      *  WHAT THIS STEP WRITES.
001600      *
001700      *  CHANGE LOG
001800      *    03/11/1987  DST     ORIGINAL - BR-POSITION TEST-DATA BUILDER
001900      *    09/14/1998  PKV     Y2K - NO 2-DIGIT YEAR LITERALS IN BUILDER
002000      *    06/18/2011  RLN     RECAST AS SAMPLE-DATA STEP, LDG-004-01
002100      *    01/09/2013  RLN     ADDED 4TH SAMPLE MEMBER (DIANA), LDG-004-07
002200      *    05/30/2017  TSK     WIDENED TRAN TABLE TO 9 ROWS, LDG-004-22
002300      *    11/14/2021  JHV     REVIEWED FOR CURRENCY-PREFIX WIDTH CHANGE
002400      ******************************************************************
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SPECIAL-NAMES.
002800           C01 IS TOP-OF-FORM
002900           CLASS LEDGER-ALPHA IS "A" THRU "Z"
003000           UPSI-0 IS SDL100-TEST-RUN-SW.
003100       INPUT-OUTPUT SECTION.
003200       FILE-CONTROL.
003300           SELECT SDL-MEMBERS-FILE
003400               ASSIGN TO SDLMBRS
003500               ORGANIZATION IS LINE SEQUENTIAL
003600               FILE STATUS IS WS-MBR-FILE-STATUS.
003700           SELECT SDL-GROUPS-FILE
003800               ASSIGN TO SDLGRPS
003900               ORGANIZATION IS LINE SEQUENTIAL
004000               FILE STATUS IS WS-GRP-FILE-STATUS.
004100           SELECT SDL-TRANSACTIONS-FILE
004200               ASSIGN TO SDLTRXS
004300               ORGANIZATION IS LINE SEQUENTIAL
004400               FILE STATUS IS WS-TXN-FILE-STATUS.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800       FD  SDL-MEMBERS-FILE
004900           LABEL RECORDS ARE STANDARD.
005000           COPY SDL.MBR01.
005100       FD  SDL-GROUPS-FILE
005200           LABEL RECORDS ARE STANDARD.
005300           COPY SDL.GMB01.
005400       FD  SDL-TRANSACTIONS-FILE
005500           LABEL RECORDS ARE STANDARD.
005600           COPY SDL.TXN01.
005700
005800       WORKING-STORAGE SECTION.
005900       77  WS-MBR-FILE-STATUS            PIC X(02).
006000       77  WS-GRP-FILE-STATUS            PIC X(02).
006100       77  WS-TXN-FILE-STATUS            PIC X(02).
006200       77  WS-MEMBER-CT                  PIC 9(02) VALUE ZERO.
006300       77  WS-GRP-MEMBER-CT               PIC 9(02) VALUE ZERO.
006400       77  WS-TRAN-CT                     PIC 9(02) VALUE ZERO.
006500       77  WS-SUB-1                       PIC 9(02) COMP VALUE ZERO.
006600       77  WS-SUB-2                       PIC 9(02) COMP VALUE ZERO.
006700       77  WS-ROWS-WRITTEN                PIC 9(04) COMP VALUE ZERO.
006800
006900      *----------------------------------------------------------------
007000      *    FIXED SAMPLE MEMBER ROSTER (DRIVER FLOW STEP 1)
007100      *    BUILT AS FILLER VALUE ROWS, THEN RE-SEEN AS AN OCCURS
007200      *    TABLE THROUGH WS-MEMBER-TABLE - SAME IDIOM AS THE MONTHLY
007300      *    DUES-SCHEDULE TABLE IN THE MEMBERSHIP-BILLING COPYBOOKS.
007400      *----------------------------------------------------------------
007500       01  WS-MEMBER-SEED-ROWS.
007600          05  FILLER  PIC X(33) VALUE "MB-0000001ALICE               USD".
007700          05  FILLER  PIC X(33) VALUE "MB-0000002BOB                 EUR".
007800          05  FILLER  PIC X(33) VALUE "MB-0000003CARL                GBP".
007900          05  FILLER  PIC X(33) VALUE "MB-0000004DIANA               INR".
008000       01  WS-MEMBER-TABLE REDEFINES WS-MEMBER-SEED-ROWS.
008100           05  WS-MEMBER-ROW OCCURS 4 TIMES
008200                               INDEXED BY WS-MEMBER-IX.
008300               10  WS-MT-ID            PIC X(10).
008400               10  WS-MT-NME           PIC X(20).
008500               10  WS-MT-CUR-PFX       PIC X(03).
008600
008700      *----------------------------------------------------------------
008800      *    FIXED SAMPLE GROUP ROSTER (DRIVER FLOW STEP 3)
008900      *    GROUP GR-0000001 "WEEKEND TRIP" - ALL MEMBERS BUT ALICE.
009000      *----------------------------------------------------------------
009100       01  WS-GROUP-SEED-ROWS.
009200           05  FILLER  PIC X(30) VALUE "GR-0000001WEEKEND TRIP        ".
009300           05  FILLER  PIC X(30) VALUE "GR-0000001WEEKEND TRIP        ".
009400           05  FILLER  PIC X(30) VALUE "GR-0000001WEEKEND TRIP        ".
009500       01  WS-GROUP-TABLE REDEFINES WS-GROUP-SEED-ROWS.
009600           05  WS-GROUP-ROW OCCURS 3 TIMES
009700                               INDEXED BY WS-GROUP-IX.
009800               10  WS-GT-GRP-ID        PIC X(10).
009900               10  WS-GT-GRP-NME       PIC X(20).
010000       01  WS-GROUP-MEMBER-IDS.
010100           05  FILLER  PIC X(10) VALUE "MB-0000002".
010200           05  FILLER  PIC X(10) VALUE "MB-0000003".
010300           05  FILLER  PIC X(10) VALUE "MB-0000004".
010400       01  WS-GROUP-MEMBER-TABLE REDEFINES WS-GROUP-MEMBER-IDS.
010500           05  WS-GMT-MEMBER-ID OCCURS 3 TIMES
010600                               INDEXED BY WS-GMEM-IX
010700                               PIC X(10).
010800
010900      *----------------------------------------------------------------
011000      *    FIXED SAMPLE TRANSACTION STREAM (DRIVER FLOW STEPS 2 AND 4)
011100      *    ROWS 1-3 ARE PAIRWISE (ALICE AGAINST EACH OTHER MEMBER),
011200      *    ROWS 4-9 ARE GROUP TRANSACTIONS - ROW 8 NAMES ALICE, WHO
011300      *    IS NOT A GROUP MEMBER, TO EXERCISE THE REJECT/WARNING PATH.
011400      *----------------------------------------------------------------
011500       01  WS-TRANSACTION-SEED-ROWS.
011600           05  FILLER  PIC X(38)
011700               VALUE "PMB-0000001MB-0000001MB-0000002+0000500".
011800           05  FILLER  PIC X(38)
011900               VALUE "PMB-0000001MB-0000001MB-0000003+0000300".
012000           05  FILLER  PIC X(38)
012100               VALUE "PMB-0000001MB-0000001MB-0000004-0000200".
012200           05  FILLER  PIC X(38)
012300               VALUE "GGR-0000001MB-0000002MB-0000003+0000900".
012400           05  FILLER  PIC X(38)
012500               VALUE "GGR-0000001MB-0000003MB-0000004+0000400".
012600           05  FILLER  PIC X(38)
012700               VALUE "GGR-0000001MB-0000004MB-0000002+0000150".
012800           05  FILLER  PIC X(38)
012900               VALUE "GGR-0000001MB-0000002MB-0000004+0000250".
013000           05  FILLER  PIC X(38)
013100               VALUE "GGR-0000001MB-0000001MB-0000003+0000999".
013200           05  FILLER  PIC X(38)
013300               VALUE "GGR-0000001MB-0000003MB-0000002+0000050".
013400       01  WS-TRANSACTION-TABLE REDEFINES WS-TRANSACTION-SEED-ROWS.
013500           05  WS-TT-ROW OCCURS 9 TIMES
013600                               INDEXED BY WS-TRAN-IX.
013700               10  WS-TT-TYPE-CD       PIC X(01).
013800               10  WS-TT-GROUP-ID      PIC X(10).
013900               10  WS-TT-PAYER-ID      PIC X(10).
014000               10  WS-TT-PAYEE-ID      PIC X(10).
014100               10  WS-TT-AMOUNT        PIC S9(07)
014200                   SIGN IS LEADING SEPARATE CHARACTER.
014300
014400       PROCEDURE DIVISION.
014500       0000-MAIN-LINE.
014600           PERFORM 0100-INITIALIZE
014700           PERFORM 0200-WRITE-MEMBERS THRU 0200-EXIT
014800           PERFORM 0300-WRITE-GROUPS THRU 0300-EXIT
014900           PERFORM 0400-WRITE-TRANSACTIONS THRU 0400-EXIT
015000           PERFORM 0900-TERMINATE
015100           STOP RUN.
015200
015300       0100-INITIALIZE.
015400           OPEN OUTPUT SDL-MEMBERS-FILE
015500           OPEN OUTPUT SDL-GROUPS-FILE
015600           OPEN OUTPUT SDL-TRANSACTIONS-FILE.
015700
015800       0200-WRITE-MEMBERS.
015900           SET WS-MEMBER-IX TO 1.
016000       0210-WRITE-MEMBERS-LOOP.
016100           IF WS-MEMBER-IX > 4
016200               GO TO 0200-EXIT
016300           END-IF
016400           MOVE SPACES TO MBR01-RECORD
016500           MOVE WS-MT-ID (WS-MEMBER-IX)      TO MBR-ID
016600           MOVE WS-MT-NME (WS-MEMBER-IX)     TO MBR-NME
016700           MOVE WS-MT-CUR-PFX (WS-MEMBER-IX) TO MBR-CUR-PFX
016800           WRITE MBR01-RECORD
016900           ADD 1 TO WS-MEMBER-CT
017000           SET WS-MEMBER-IX UP BY 1
017100           GO TO 0210-WRITE-MEMBERS-LOOP.
017200       0200-EXIT.
017300           EXIT.
017400
017500       0300-WRITE-GROUPS.
017600           SET WS-GMEM-IX TO 1.
017700       0310-WRITE-GROUPS-LOOP.
017800           IF WS-GMEM-IX > 3
017900               GO TO 0300-EXIT
018000           END-IF
018100           MOVE SPACES TO GMB01-RECORD
018200           MOVE WS-GT-GRP-ID (WS-GMEM-IX)  TO GMB-GROUP-ID
018300           MOVE WS-GT-GRP-NME (WS-GMEM-IX) TO GMB-GROUP-NME
018400           MOVE WS-GMT-MEMBER-ID (WS-GMEM-IX) TO GMB-MEMBER-ID
018500           WRITE GMB01-RECORD
018600           ADD 1 TO WS-GRP-MEMBER-CT
018700           SET WS-GMEM-IX UP BY 1
018800           GO TO 0310-WRITE-GROUPS-LOOP.
018900       0300-EXIT.
019000           EXIT.
019100
019200       0400-WRITE-TRANSACTIONS.
019300           SET WS-TRAN-IX TO 1.
019400       0410-WRITE-TRANSACTIONS-LOOP.
019500           IF WS-TRAN-IX > 9
019600               GO TO 0400-EXIT
019700           END-IF
019800           MOVE SPACES TO TXN01-RECORD
019900           MOVE WS-TT-TYPE-CD  (WS-TRAN-IX) TO TXN-TYPE-CD
020000           MOVE WS-TT-GROUP-ID (WS-TRAN-IX) TO TXN-GROUP-ID
020100           MOVE WS-TT-PAYER-ID (WS-TRAN-IX) TO TXN-PAYER-ID
020200           MOVE WS-TT-PAYEE-ID (WS-TRAN-IX) TO TXN-PAYEE-ID
020300           MOVE WS-TT-AMOUNT   (WS-TRAN-IX) TO TXN-AMOUNT
020400           IF NOT TXN-TYPE-PAIRWISE AND NOT TXN-TYPE-GROUP
020500               DISPLAY "SDL100 - BAD TXN-TYPE-CD IN SEED ROW " WS-TRAN-IX
020600           END-IF
020700           WRITE TXN01-RECORD
020800           ADD 1 TO WS-TRAN-CT
020900           SET WS-TRAN-IX UP BY 1
021000           GO TO 0410-WRITE-TRANSACTIONS-LOOP.
021100       0400-EXIT.
021200           EXIT.
021300
021400       0900-TERMINATE.
021500           COMPUTE WS-ROWS-WRITTEN =
021600               WS-MEMBER-CT + WS-GRP-MEMBER-CT + WS-TRAN-CT
021700           DISPLAY "SDL100 - MEMBERS/GROUPS/TRANSACTIONS ROWS WRITTEN: "
021800               WS-ROWS-WRITTEN
021900           CLOSE SDL-MEMBERS-FILE
022000           CLOSE SDL-GROUPS-FILE
022100           CLOSE SDL-TRANSACTIONS-FILE.
