000100      ******************************************************************
000200      *  SDL.TXN01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  INPUT TRANSACTION RECORD       *
000400      *  ONE ENTRY PER PAYMENT ON THE DAILY TRANSACTIONS INPUT FILE,  *
000500      *  PROCESSED IN ARRIVAL ORDER.  TXN-TYPE-CD 'P' = PAIRWISE      *
000600      *  (NON-GROUP), 'G' = GROUP.  TXN-GROUP-ID IS SPACES ON 'P'     *
000700      *  RECORDS.  READ BY SDL200 ('P') AND SDL300 ('G').             *
000800      *                                                                *
000900      *  CHANGE LOG                                                    *
001000      *    07/01/1989  DST     ORIGINAL DEALER-POSITION LAYOUT        *
001100      *    02/19/1999  PKV     Y2K REVIEW - NO DATE FIELDS HELD       *
001200      *    06/18/2011  RLN     RECAST AS INPUT TRANSACTION, LDG-004   *
001300      ******************************************************************
001400       01  TXN01-RECORD.
001500           05  TXN-TYPE-CD                        PIC X(01).
001600               88  TXN-TYPE-PAIRWISE                  VALUE 'P'.
001700               88  TXN-TYPE-GROUP                     VALUE 'G'.
001800           05  TXN-GROUP-ID                        PIC X(10).
001900           05  TXN-PAYER-ID                        PIC X(10).
002000           05  TXN-PAYEE-ID                        PIC X(10).
002100           05  TXN-AMOUNT                          PIC S9(07)
002200               SIGN IS LEADING SEPARATE CHARACTER.
002300           05  FILLER                              PIC X(06).
