000100      ******************************************************************
000200      *  SDL.STL01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  SETTLEMENT OUTPUT RECORD       *
000400      *  ONE ENTRY PER TRANSFER IN THE GREEDY SETTLEMENT PLAN FOR A   *
000500      *  GROUP.  STL-AMOUNT IS ALWAYS POSITIVE - THE SIGN LIVES IN    *
000600      *  WHICH PARTY IS THE PAYER, NOT IN THE FIELD.  EMITTED BY      *
000700      *  SDL400 AS THE SETTLE-LINE VIEW OF ITS PRINT-LINE AREA.       *
000800      *                                                                *
000900      *  CHANGE LOG                                                    *
001000      *    07/01/1992  DST     ORIGINAL CUSTOMER-POSITION LAYOUT      *
001100      *    11/11/1998  PKV     Y2K REVIEW - NO DATE FIELDS HELD       *
001200      *    06/18/2011  RLN     RECAST AS SETTLEMENT RECORD FOR LDG-004*
001300      ******************************************************************
001400       01  STL01-RECORD.
001500           05  STL-PAYER-NME                      PIC X(20).
001600           05  STL-PAYEE-NME                      PIC X(20).
001700           05  STL-AMOUNT                         PIC 9(07).
001800           05  STL-CUR-PFX                        PIC X(03).
001850           05  FILLER                             PIC X(10).
