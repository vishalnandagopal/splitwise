000100      ******************************************************************
000200      *  SDL.GRP01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  GROUP LEDGER ENTRY             *
000400      *  ONE ENTRY PER (GROUP, MEMBER) PAIR.  POSITIVE GRP-NET-BAL =  *
000500      *  MEMBER IS OWED BY THE GROUP.  NEGATIVE = MEMBER OWES THE     *
000600      *  GROUP.  THE SUM OF GRP-NET-BAL OVER A GROUP IS ALWAYS ZERO.  *
000700      *  BUILT AND MAINTAINED BY SDL300, READ BY SDL400 FOR SETTLE.   *
000800      *                                                                *
000900      *  CHANGE LOG                                                    *
001000      *    07/01/1990  DST     ORIGINAL ACCOUNT-ACTIVITY LAYOUT       *
001100      *    04/02/2000  PKV     Y2K FOLLOW-UP - NO DATE FIELDS HELD    *
001200      *    06/18/2011  RLN     RECAST AS GROUP LEDGER FOR LDG-004     *
001300      ******************************************************************
001400       01  GRP01-RECORD.
001500           05  GRP-ID                             PIC X(10).
001600           05  GRP-MEMBER-ID                      PIC X(10).
001700           05  GRP-MEMBER-NME                     PIC X(20).
001800           05  GRP-NET-BAL                        PIC S9(07).
001900           05  FILLER                             PIC X(03).
