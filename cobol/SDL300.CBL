000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SDL300.
000300       AUTHOR.        R L NUNEZ.
000400       INSTALLATION.  SHARED-DEBT LEDGER SYSTEM - BATCH DIVISION.
000500       DATE-WRITTEN.  07/01/1990.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH ONLY.
000800      ******************************************************************
000900      *  SDL300 - GROUP DEBT POSTING FOR LDG-004.
001000      *  READS THE 'G' ROWS OF SDL-TRANSACTIONS-FILE IN ARRIVAL ORDER.
001100      *  EVERY 'G' ROW IS APPENDED TO ITS GROUP'S TRANSACTION-LOG CHAIN
001200      *  BEFORE VALIDATION - THE LOG IS COMPLETE EVEN FOR REJECTS.  IF
001300      *  BOTH PAYER AND PAYEE ARE ON THE GROUPS INPUT FOR THIS GROUP,
001400      *  THE GROUP LEDGER IS POSTED AND THE GROUP'S RUNNING TOTAL IS
001500      *  UPDATED; OTHERWISE A WARNING IS WRITTEN TO THE REPORT FILE
001600      *  AND THE LEDGER IS LEFT UNCHANGED.  A GROUP'S CURRENCY PREFIX
001700      *  IS SET ONCE, THE FIRST TIME THE GROUP IS SEEN, AS THE HIGHEST
001800      *  (BY COLLATING SEQUENCE) CURRENCY PREFIX AMONG ITS MEMBERS.
001900      *
002000      *  CHANGE LOG
002100      *    07/01/1990  DST     ORIGINAL - GROUP ACCOUNT-ACTIVITY POSTING
002200      *    04/02/2000  PKV     Y2K FOLLOW-UP - NO DATE FIELDS HELD, OK
002300      *    06/19/2011  RLN     RECAST FOR SHARED-DEBT LEDGER, LDG-004-03
002400      *    02/14/2014  TSK     ADDED GROUP RUNNING TOTAL, LDG-004-15
002500      *    09/19/2016  MQR     WIDENED LEDGER TABLE TO 512 ROWS, LDG-19
002600      *    03/02/2020  JHV     REVIEWED, NO CHANGE - CHAIN LINKS CORRECT
002700      ******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           CLASS LEDGER-ALPHA IS "A" THRU "Z"
003300           UPSI-0 IS SDL300-TEST-RUN-SW.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT SDL-MEMBERS-FILE
003700               ASSIGN TO SDLMBRS
003800               ORGANIZATION IS LINE SEQUENTIAL
003900               FILE STATUS IS WS-MBR-FILE-STATUS.
004000           SELECT SDL-GROUPS-FILE
004100               ASSIGN TO SDLGRPS
004200               ORGANIZATION IS LINE SEQUENTIAL
004300               FILE STATUS IS WS-GRP-FILE-STATUS.
004400           SELECT SDL-TRANSACTIONS-FILE
004500               ASSIGN TO SDLTRXS
004600               ORGANIZATION IS LINE SEQUENTIAL
004700               FILE STATUS IS WS-TXN-FILE-STATUS.
004800           SELECT SDL-TRANLOG-FILE
004900               ASSIGN TO SDLTLOG
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS WS-TLG-FILE-STATUS.
005200           SELECT SDL-GROUPLEDGER-FILE
005300               ASSIGN TO SDLGRPL
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS WS-LDG-FILE-STATUS.
005600           SELECT SDL-REPORT-FILE
005700               ASSIGN TO SDLRPT
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               FILE STATUS IS WS-RPT-FILE-STATUS.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300       FD  SDL-MEMBERS-FILE
006400           LABEL RECORDS ARE STANDARD.
006500           COPY SDL.MBR01.
006600       FD  SDL-GROUPS-FILE
006700           LABEL RECORDS ARE STANDARD.
006800           COPY SDL.GMB01.
006900       FD  SDL-TRANSACTIONS-FILE
007000           LABEL RECORDS ARE STANDARD.
007100           COPY SDL.TXN01.
007200       FD  SDL-TRANLOG-FILE
007300           LABEL RECORDS ARE STANDARD.
007400           COPY SDL.TRN01.
007500       FD  SDL-GROUPLEDGER-FILE
007600           LABEL RECORDS ARE STANDARD.
007700           COPY SDL.GRP01.
007800       FD  SDL-REPORT-FILE
007900           LABEL RECORDS ARE STANDARD.
008000           COPY SDL.PRT01.
008100
008200       WORKING-STORAGE SECTION.
008300       77  WS-MBR-FILE-STATUS             PIC X(02).
008400       77  WS-GRP-FILE-STATUS             PIC X(02).
008500       77  WS-TXN-FILE-STATUS             PIC X(02).
008600       77  WS-TLG-FILE-STATUS             PIC X(02).
008700       77  WS-LDG-FILE-STATUS             PIC X(02).
008800       77  WS-RPT-FILE-STATUS             PIC X(02).
008900       77  WS-MEMBER-EOF-SW               PIC X(01) VALUE "N".
009000           88  WS-MEMBER-EOF                  VALUE "Y".
009100       77  WS-GROUP-EOF-SW                PIC X(01) VALUE "N".
009200           88  WS-GROUP-EOF                   VALUE "Y".
009300       77  WS-TXN-EOF-SW                  PIC X(01) VALUE "N".
009400           88  WS-TXN-EOF                     VALUE "Y".
009500       77  WS-TLG-EOF-SW                  PIC X(01) VALUE "N".
009600           88  WS-TLG-EOF                     VALUE "Y".
009700       77  WS-MEMBER-CT                   PIC 9(04) COMP VALUE ZERO.
009800       77  WS-GMT-CT                      PIC 9(04) COMP VALUE ZERO.
009900       77  WS-GRL-CT                      PIC 9(04) COMP VALUE ZERO.
010000       77  WS-GRT-CT                      PIC 9(04) COMP VALUE ZERO.
010100       77  WS-TLOG-ROW-CT                 PIC 9(04) COMP VALUE ZERO.
010200       77  WS-CHAIN-ROW-CT                PIC 9(04) COMP VALUE ZERO.
010300       77  WS-TRAN-SEQ-NBR                PIC 9(07) COMP VALUE ZERO.
010400       77  WS-TRAN-SEQ-DISPLAY             PIC 9(07).
010500       77  WS-FOUND-SW                    PIC X(01) VALUE "N".
010600           88  WS-ROW-FOUND                   VALUE "Y".
010700       77  WS-PAYER-MEMBER-SW              PIC X(01) VALUE "N".
010800           88  WS-PAYER-IS-MEMBER               VALUE "Y".
010900       77  WS-PAYEE-MEMBER-SW              PIC X(01) VALUE "N".
011000           88  WS-PAYEE-IS-MEMBER               VALUE "Y".
011100       77  WS-LOOKUP-ID                    PIC X(10).
011200       77  WS-CHK-GROUP-ID                 PIC X(10).
011300       77  WS-CHK-MEMBER-ID                PIC X(10).
011400       77  WS-FIND-GROUP-ID                PIC X(10).
011500       77  WS-FIND-MEMBER-ID               PIC X(10).
011600       77  WS-ADD-GROUP-ID                 PIC X(10).
011700       77  WS-ADD-MEMBER-ID                PIC X(10).
011800       77  WS-ADD-NET-BAL                  PIC S9(07) COMP-3.
011900       77  WS-CHAIN-KEY                    PIC X(10).
012000       77  WS-CHAIN-PREV-IX                PIC 9(04) COMP VALUE ZERO.
012100       77  WS-NEW-TRAN-AMOUNT              PIC S9(07) COMP-3.
012200       77  WS-NEW-DEBIT-ID                 PIC X(10).
012300       77  WS-NEW-CREDIT-ID                PIC X(10).
012400
012500      *----------------------------------------------------------------
012600      *    MEMBER TABLE LOADED FROM SDL-MEMBERS-FILE - LOOKED UP BY ID
012700      *    FOR THE NAME/CURRENCY ON EVERY TRANSACTION-LOG RECORD AND
012800      *    FOR THE GROUP-CURRENCY CALCULATION.  WS-MBT-KEY-TABLE IS A
012900      *    REDEFINES HOLDING ONLY THE ID FOR THE SEARCH PARAGRAPH.
013000      *----------------------------------------------------------------
013100       01  WS-MEMBER-TABLE.
013200           05  WS-MBT-ROW OCCURS 1 TO 200 TIMES
013300                              DEPENDING ON WS-MEMBER-CT
013400                              INDEXED BY WS-MBT-IX.
013500               10  WS-MBT-ID              PIC X(10).
013600               10  WS-MBT-NME             PIC X(20).
013700               10  WS-MBT-CUR-PFX         PIC X(03).
013800       01  WS-MBT-KEY-TABLE REDEFINES WS-MEMBER-TABLE.
013900           05  WS-MBT-KEY-ROW OCCURS 1 TO 200 TIMES
014000                              DEPENDING ON WS-MEMBER-CT
014100                              INDEXED BY WS-MBK-IX.
014200               10  WS-MBT-KEY-ID          PIC X(10).
014300               10  FILLER                 PIC X(23).
014400
014500      *----------------------------------------------------------------
014600      *    GROUP MEMBERSHIP, LOADED FROM SDL-GROUPS-FILE - ONE ROW PER
014700      *    (GROUP, MEMBER) PAIR.  USED BOTH FOR THE MEMBERSHIP CHECK
014800      *    AT POSTING TIME AND TO WORK OUT A GROUP'S CURRENCY PREFIX.
014900      *----------------------------------------------------------------
015000       01  WS-GROUP-MEMBER-TABLE.
015100           05  WS-GMT-ROW OCCURS 1 TO 100 TIMES
015200                              DEPENDING ON WS-GMT-CT
015300                              INDEXED BY WS-GMT-IX.
015400               10  WS-GMT-GROUP-ID        PIC X(10).
015500               10  WS-GMT-GROUP-NME       PIC X(20).
015600               10  WS-GMT-MEMBER-ID       PIC X(10).
015700
015800      *----------------------------------------------------------------
015900      *    ONE ROW PER GROUP SEEN SO FAR - RUNNING AMOUNT-IN-GROUP AND
016000      *    THE GROUP'S CURRENCY PREFIX, SET ONLY ONCE (AT 0310).
016100      *----------------------------------------------------------------
016200       01  WS-GROUP-TOTAL-TABLE.
016300           05  WS-GRT-ROW OCCURS 1 TO 25 TIMES
016400                              DEPENDING ON WS-GRT-CT
016500                              INDEXED BY WS-GRT-IX.
016600               10  WS-GRT-GROUP-ID        PIC X(10).
016700               10  WS-GRT-CUR-PFX         PIC X(03).
016800               10  WS-GRT-AMT-IN-GROUP    PIC S9(07) COMP-3.
016900
017000      *----------------------------------------------------------------
017100      *    IN-MEMORY GROUP LEDGER - ONE ROW PER (GROUP,MEMBER) WITH A
017200      *    NONZERO-OR-NOT-YET-SEEN BALANCE.  WS-GRL-KEY-TABLE REDEFINES
017300      *    THE SAME STORAGE FOR THE KEY-ONLY SEARCH PARAGRAPH.
017400      *----------------------------------------------------------------
017500       01  WS-GROUP-LEDGER-TABLE.
017600           05  WS-GRL-ROW OCCURS 1 TO 512 TIMES
017700                              DEPENDING ON WS-GRL-CT
017800                              INDEXED BY WS-GRL-IX.
017900               10  WS-GRL-GROUP-ID        PIC X(10).
018000               10  WS-GRL-MEMBER-ID       PIC X(10).
018100               10  WS-GRL-MEMBER-NME      PIC X(20).
018200               10  WS-GRL-NET-BAL         PIC S9(07) COMP-3.
018300       01  WS-GRL-KEY-TABLE REDEFINES WS-GROUP-LEDGER-TABLE.
018400           05  WS-GRL-KEY-ROW OCCURS 1 TO 512 TIMES
018500                              DEPENDING ON WS-GRL-CT
018600                              INDEXED BY WS-GRK-IX.
018700               10  WS-GRL-KEY-GROUP-ID    PIC X(10).
018800               10  WS-GRL-KEY-MEMBER-ID   PIC X(10).
018900               10  FILLER                 PIC X(24).
019000
019100      *----------------------------------------------------------------
019200      *    EVERY TRANSACTION-LOG RECORD BUILT THIS RUN, HELD IN MEMORY
019300      *    SO A LATER RECORD CAN PATCH THE NEXT-ID OF AN EARLIER ONE
019400      *    BEFORE THE TABLE IS SPOOLED OUT AT 0900-TERMINATE.
019500      *    WS-TLOG-EDIT-AREA REDEFINES THE AMOUNT AS A SIGNED-EDITED
019600      *    FIELD - HELD FOR THE DUMP UTILITY, NOT WRITTEN BY SDL300.
019700      *----------------------------------------------------------------
019800       01  WS-TRANLOG-TABLE.
019900           05  WS-TLOG-ROW OCCURS 1 TO 1000 TIMES
020000                              DEPENDING ON WS-TLOG-ROW-CT
020100                              INDEXED BY WS-TLOG-IX.
020200               10  WS-TLOG-ID             PIC X(10).
020300               10  WS-TLOG-DEBIT-ID       PIC X(10).
020400               10  WS-TLOG-DEBIT-NME      PIC X(20).
020500               10  WS-TLOG-CREDIT-ID      PIC X(10).
020600               10  WS-TLOG-CREDIT-NME     PIC X(20).
020700               10  WS-TLOG-AMOUNT         PIC S9(07) COMP-3.
020800               10  WS-TLOG-CUR-PFX        PIC X(03).
020900               10  WS-TLOG-GROUP-ID       PIC X(10).
021000               10  WS-TLOG-GROUP-NME      PIC X(20).
021100               10  WS-TLOG-PREV-ID        PIC X(10).
021200               10  WS-TLOG-NEXT-ID        PIC X(10).
021300       01  WS-TLOG-EDIT-AREA REDEFINES WS-TRANLOG-TABLE.
021400           05  WS-TLOG-EDIT-ROW OCCURS 1 TO 1000 TIMES
021500                              DEPENDING ON WS-TLOG-ROW-CT
021600                              INDEXED BY WS-TLE-IX.
021700               10  FILLER                 PIC X(70).
021800               10  WS-TLOG-AMOUNT-ED      PIC -(6)9.
021900               10  FILLER                 PIC X(50).
022000
022100      *----------------------------------------------------------------
022200      *    ONE ROW PER GROUP'S CHAIN, HOLDING THE TABLE SUBSCRIPT OF
022300      *    THAT GROUP'S LAST TRANSACTION-LOG RECORD SO FAR.
022400      *----------------------------------------------------------------
022500       01  WS-CHAIN-TABLE.
022600           05  WS-CHAIN-ROW OCCURS 1 TO 25 TIMES
022700                              DEPENDING ON WS-CHAIN-ROW-CT
022800                              INDEXED BY WS-CHN-IX.
022900               10  WS-CHAIN-STREAM-KEY    PIC X(10).
023000               10  WS-CHAIN-LAST-IX       PIC 9(04) COMP.
023100
023200      *----------------------------------------------------------------
023300      *    WARNING LINE - BUILT IN WORKING STORAGE, MOVED TO
023400      *    PRT01-RECORD FOR THE WRITE.
023500      *----------------------------------------------------------------
023600       01  WS-WARN-LINE.
023700           05  FILLER                     PIC X(132) VALUE SPACES.
023800
023900       PROCEDURE DIVISION.
024000       0000-MAIN-LINE.
024100           PERFORM 0100-INITIALIZE
024200           PERFORM 0200-LOAD-MEMBER-TABLE THRU 0200-EXIT
024300           PERFORM 0210-LOAD-GROUP-MEMBERS THRU 0210-EXIT
024400           PERFORM 0300-POST-GROUP-TRANS THRU 0300-EXIT
024500           PERFORM 0900-TERMINATE
024600           STOP RUN.
024700
024800       0100-INITIALIZE.
024900           OPEN INPUT SDL-MEMBERS-FILE
025000           OPEN INPUT SDL-GROUPS-FILE
025100           OPEN INPUT SDL-TRANSACTIONS-FILE
025200           PERFORM 0110-COUNT-TRANLOG-ROWS THRU 0110-EXIT
025300           OPEN EXTEND SDL-TRANLOG-FILE
025400           OPEN OUTPUT SDL-GROUPLEDGER-FILE
025500           OPEN OUTPUT SDL-REPORT-FILE.
025600
025700      *    SDL200 RUNS AHEAD OF SDL300 AND HAS ALREADY NUMBERED ITS
025800      *    OWN TRANSACTION-LOG ROWS - THIS PASS COUNTS THEM SO THE
025900      *    GROUP CHAIN'S IDS PICK UP WHERE THE PAIRWISE CHAIN LEFT OFF.
026000       0110-COUNT-TRANLOG-ROWS.
026100           OPEN INPUT SDL-TRANLOG-FILE
026200           READ SDL-TRANLOG-FILE
026300               AT END
026400                   SET WS-TLG-EOF TO TRUE
026500                   GO TO 0115-COUNT-TRANLOG-DONE
026600           END-READ.
026700       0112-COUNT-TRANLOG-LOOP.
026800           IF WS-TLG-EOF
026900               GO TO 0115-COUNT-TRANLOG-DONE
027000           END-IF
027100           ADD 1 TO WS-TRAN-SEQ-NBR
027200           READ SDL-TRANLOG-FILE
027300               AT END
027400                   SET WS-TLG-EOF TO TRUE
027500           END-READ
027600           GO TO 0112-COUNT-TRANLOG-LOOP.
027700       0115-COUNT-TRANLOG-DONE.
027800           CLOSE SDL-TRANLOG-FILE.
027900       0110-EXIT.
028000           EXIT.
028100
028200       0200-LOAD-MEMBER-TABLE.
028300           READ SDL-MEMBERS-FILE
028400               AT END
028500                   SET WS-MEMBER-EOF TO TRUE
028600                   GO TO 0200-EXIT
028700           END-READ.
028800       0205-LOAD-MEMBER-LOOP.
028900           IF WS-MEMBER-EOF
029000               GO TO 0200-EXIT
029100           END-IF
029200           ADD 1 TO WS-MEMBER-CT
029300           SET WS-MBT-IX TO WS-MEMBER-CT
029400           MOVE MBR-ID      TO WS-MBT-ID (WS-MBT-IX)
029500           MOVE MBR-NME     TO WS-MBT-NME (WS-MBT-IX)
029600           MOVE MBR-CUR-PFX TO WS-MBT-CUR-PFX (WS-MBT-IX)
029700           READ SDL-MEMBERS-FILE
029800               AT END
029900                   SET WS-MEMBER-EOF TO TRUE
030000           END-READ
030100           GO TO 0205-LOAD-MEMBER-LOOP.
030200       0200-EXIT.
030300           EXIT.
030400
030500       0210-LOAD-GROUP-MEMBERS.
030600           READ SDL-GROUPS-FILE
030700               AT END
030800                   SET WS-GROUP-EOF TO TRUE
030900                   GO TO 0210-EXIT
031000           END-READ.
031100       0215-LOAD-GROUP-MEMBERS-LOOP.
031200           IF WS-GROUP-EOF
031300               GO TO 0210-EXIT
031400           END-IF
031500           ADD 1 TO WS-GMT-CT
031600           SET WS-GMT-IX TO WS-GMT-CT
031700           MOVE GMB-GROUP-ID  TO WS-GMT-GROUP-ID (WS-GMT-IX)
031800           MOVE GMB-GROUP-NME TO WS-GMT-GROUP-NME (WS-GMT-IX)
031900           MOVE GMB-MEMBER-ID TO WS-GMT-MEMBER-ID (WS-GMT-IX)
032000           READ SDL-GROUPS-FILE
032100               AT END
032200                   SET WS-GROUP-EOF TO TRUE
032300           END-READ
032400           GO TO 0215-LOAD-GROUP-MEMBERS-LOOP.
032500       0210-EXIT.
032600           EXIT.
032700
032800       0300-POST-GROUP-TRANS.
032900           READ SDL-TRANSACTIONS-FILE
033000               AT END
033100                   SET WS-TXN-EOF TO TRUE
033200                   GO TO 0300-EXIT
033300           END-READ.
033400       0305-POST-GROUP-TRANS-LOOP.
033500           IF WS-TXN-EOF
033600               GO TO 0300-EXIT
033700           END-IF
033800           IF TXN-TYPE-GROUP
033900               PERFORM 0310-SET-GROUP-CURRENCY THRU 0310-EXIT
034000               MOVE TXN-PAYER-ID TO WS-NEW-DEBIT-ID
034100               MOVE TXN-PAYEE-ID TO WS-NEW-CREDIT-ID
034200               MOVE TXN-AMOUNT   TO WS-NEW-TRAN-AMOUNT
034300               PERFORM 0340-NEW-GROUP-LOG THRU 0340-EXIT
034400               PERFORM 0400-POST-GROUP THRU 0400-EXIT
034500           END-IF
034600           READ SDL-TRANSACTIONS-FILE
034700               AT END
034800                   SET WS-TXN-EOF TO TRUE
034900           END-READ
035000           GO TO 0305-POST-GROUP-TRANS-LOOP.
035100       0300-EXIT.
035200           EXIT.
035300
035400      *    THE FIRST TIME A GROUP-ID IS SEEN, WORK OUT ITS CURRENCY AS
035500      *    THE HIGHEST (BY COLLATING SEQUENCE) CURRENCY PREFIX AMONG
035600      *    ITS MEMBERS, AND OPEN A RUNNING-TOTAL ROW FOR IT AT ZERO.
035700      *    LEAVES WS-GRT-IX ON THE GROUP'S ROW EITHER WAY.
035800       0310-SET-GROUP-CURRENCY.
035900           MOVE "N" TO WS-FOUND-SW
036000           SET WS-GRT-IX TO 1
036100           IF WS-GRT-CT > ZERO
036200               PERFORM 0320-FIND-GROUP-TOTAL-ROW THRU 0320-EXIT
036300           END-IF
036400           IF WS-ROW-FOUND
036500               GO TO 0310-EXIT
036600           END-IF
036700           ADD 1 TO WS-GRT-CT
036800           SET WS-GRT-IX TO WS-GRT-CT
036900           MOVE TXN-GROUP-ID TO WS-GRT-GROUP-ID (WS-GRT-IX)
037000           MOVE ZERO         TO WS-GRT-AMT-IN-GROUP (WS-GRT-IX)
037100           MOVE SPACES       TO WS-GRT-CUR-PFX (WS-GRT-IX)
037200           SET WS-GMT-IX TO 1
037300           IF WS-GMT-CT = ZERO
037400               PERFORM 0312-DEFAULT-GROUP-CUR THRU 0312-EXIT
037500               GO TO 0310-EXIT
037600           END-IF.
037700       0315-SET-GROUP-CURRENCY-LOOP.
037800           IF WS-GMT-IX > WS-GMT-CT
037900               PERFORM 0312-DEFAULT-GROUP-CUR THRU 0312-EXIT
038000               GO TO 0310-EXIT
038100           END-IF
038200           IF WS-GMT-GROUP-ID (WS-GMT-IX) = TXN-GROUP-ID
038300               MOVE WS-GMT-MEMBER-ID (WS-GMT-IX) TO WS-LOOKUP-ID
038400               PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
038500               IF WS-MBT-CUR-PFX (WS-MBT-IX) >
038600                               WS-GRT-CUR-PFX (WS-GRT-IX)
038700                   MOVE WS-MBT-CUR-PFX (WS-MBT-IX)
038800                               TO WS-GRT-CUR-PFX (WS-GRT-IX)
038900               END-IF
039000           END-IF
039100           SET WS-GMT-IX UP BY 1
039200           GO TO 0315-SET-GROUP-CURRENCY-LOOP.
039300       0310-EXIT.
039400           EXIT.
039500
039600      *    NO MEMBER RAISED THE GROUP'S CURRENCY ABOVE ITS SPACES-LOW
039700      *    STARTING VALUE - EITHER THE GROUP HAS NO MEMBERS ON FILE OR
039800      *    NONE WERE FOUND, SO FALL BACK TO THE SYSTEM DEFAULT.
039900       0312-DEFAULT-GROUP-CUR.
040000           IF WS-GRT-CUR-PFX (WS-GRT-IX) = SPACES
040100               MOVE "RS." TO WS-GRT-CUR-PFX (WS-GRT-IX)
040200           END-IF.
040300       0312-EXIT.
040400           EXIT.
040500
040600      *    SERIAL SCAN OF WS-GROUP-TOTAL-TABLE FOR TXN-GROUP-ID.
040700       0320-FIND-GROUP-TOTAL-ROW.
040800       0325-FIND-GROUP-TOTAL-LOOP.
040900           IF WS-GRT-IX > WS-GRT-CT
041000               GO TO 0320-EXIT
041100           END-IF
041200           IF WS-GRT-GROUP-ID (WS-GRT-IX) = TXN-GROUP-ID
041300               SET WS-ROW-FOUND TO TRUE
041400               GO TO 0320-EXIT
041500           END-IF
041600           SET WS-GRT-IX UP BY 1
041700           GO TO 0325-FIND-GROUP-TOTAL-LOOP.
041800       0320-EXIT.
041900           EXIT.
042000
042100      *    CHECK BOTH PARTIES' MEMBERSHIP, POST THE LEDGER WHEN BOTH
042200      *    BELONG, OTHERWISE REJECT WITH A WARNING.
042300       0400-POST-GROUP.
042400           MOVE TXN-GROUP-ID TO WS-CHK-GROUP-ID
042500           MOVE TXN-PAYER-ID TO WS-CHK-MEMBER-ID
042600           PERFORM 0430-CHECK-MEMBERSHIP THRU 0430-EXIT
042700           MOVE WS-FOUND-SW TO WS-PAYER-MEMBER-SW
042800           MOVE TXN-GROUP-ID TO WS-CHK-GROUP-ID
042900           MOVE TXN-PAYEE-ID TO WS-CHK-MEMBER-ID
043000           PERFORM 0430-CHECK-MEMBERSHIP THRU 0430-EXIT
043100           MOVE WS-FOUND-SW TO WS-PAYEE-MEMBER-SW
043200           IF WS-PAYER-IS-MEMBER AND WS-PAYEE-IS-MEMBER
043300               PERFORM 0440-UPDATE-GROUP-LEDGER THRU 0440-EXIT
043400           ELSE
043500               PERFORM 0460-REJECT-NON-MEMBER
043600           END-IF.
043700       0400-EXIT.
043800           EXIT.
043900
044000      *    SERIAL SCAN OF WS-GROUP-MEMBER-TABLE FOR (GROUP,MEMBER).
044100       0430-CHECK-MEMBERSHIP.
044200           MOVE "N" TO WS-FOUND-SW
044300           SET WS-GMT-IX TO 1
044400           IF WS-GMT-CT = ZERO
044500               GO TO 0430-EXIT
044600           END-IF.
044700       0435-CHECK-MEMBERSHIP-LOOP.
044800           IF WS-GMT-IX > WS-GMT-CT
044900               GO TO 0430-EXIT
045000           END-IF
045100           IF WS-GMT-GROUP-ID (WS-GMT-IX) = WS-CHK-GROUP-ID
045200              AND WS-GMT-MEMBER-ID (WS-GMT-IX) = WS-CHK-MEMBER-ID
045300               SET WS-ROW-FOUND TO TRUE
045400               GO TO 0430-EXIT
045500           END-IF
045600           SET WS-GMT-IX UP BY 1
045700           GO TO 0435-CHECK-MEMBERSHIP-LOOP.
045800       0430-EXIT.
045900           EXIT.
046000
046100      *    PAYER BALANCE += AMOUNT, PAYEE BALANCE -= AMOUNT, GROUP
046200      *    RUNNING TOTAL += AMOUNT - THE GROUP-LEDGER ZERO-SUM RULE.
046300       0440-UPDATE-GROUP-LEDGER.
046400           MOVE TXN-GROUP-ID TO WS-FIND-GROUP-ID
046500           MOVE TXN-PAYER-ID TO WS-FIND-MEMBER-ID
046600           PERFORM 0360-FIND-GROUP-LEDGER-ROW THRU 0360-EXIT
046700           IF WS-ROW-FOUND
046800               ADD TXN-AMOUNT TO WS-GRL-NET-BAL (WS-GRL-IX)
046900           ELSE
047000               MOVE TXN-GROUP-ID TO WS-ADD-GROUP-ID
047100               MOVE TXN-PAYER-ID TO WS-ADD-MEMBER-ID
047200               MOVE TXN-AMOUNT   TO WS-ADD-NET-BAL
047300               PERFORM 0370-ADD-GROUP-LEDGER-ROW THRU 0370-EXIT
047400           END-IF
047500           MOVE TXN-GROUP-ID TO WS-FIND-GROUP-ID
047600           MOVE TXN-PAYEE-ID TO WS-FIND-MEMBER-ID
047700           PERFORM 0360-FIND-GROUP-LEDGER-ROW THRU 0360-EXIT
047800           IF WS-ROW-FOUND
047900               SUBTRACT TXN-AMOUNT FROM WS-GRL-NET-BAL (WS-GRL-IX)
048000           ELSE
048100               MOVE TXN-GROUP-ID TO WS-ADD-GROUP-ID
048200               MOVE TXN-PAYEE-ID TO WS-ADD-MEMBER-ID
048300               COMPUTE WS-ADD-NET-BAL = ZERO - TXN-AMOUNT
048400               PERFORM 0370-ADD-GROUP-LEDGER-ROW THRU 0370-EXIT
048500           END-IF
048600           ADD TXN-AMOUNT TO WS-GRT-AMT-IN-GROUP (WS-GRT-IX).
048700       0440-EXIT.
048800           EXIT.
048900
049000      *    SERIAL SCAN OF WS-GRL-KEY-TABLE FOR (GROUP,MEMBER).
049100       0360-FIND-GROUP-LEDGER-ROW.
049200           MOVE "N" TO WS-FOUND-SW
049300           SET WS-GRL-IX TO 1
049400           IF WS-GRL-CT = ZERO
049500               GO TO 0360-EXIT
049600           END-IF.
049700       0365-FIND-GROUP-LEDGER-LOOP.
049800           IF WS-GRL-IX > WS-GRL-CT
049900               GO TO 0360-EXIT
050000           END-IF
050100           IF WS-GRL-KEY-GROUP-ID (WS-GRL-IX) = WS-FIND-GROUP-ID
050200              AND WS-GRL-KEY-MEMBER-ID (WS-GRL-IX) = WS-FIND-MEMBER-ID
050300               SET WS-ROW-FOUND TO TRUE
050400               GO TO 0360-EXIT
050500           END-IF
050600           SET WS-GRL-IX UP BY 1
050700           GO TO 0365-FIND-GROUP-LEDGER-LOOP.
050800       0360-EXIT.
050900           EXIT.
051000
051100       0370-ADD-GROUP-LEDGER-ROW.
051200           ADD 1 TO WS-GRL-CT
051300           SET WS-GRL-IX TO WS-GRL-CT
051400           MOVE WS-ADD-GROUP-ID  TO WS-GRL-GROUP-ID (WS-GRL-IX)
051500           MOVE WS-ADD-MEMBER-ID TO WS-GRL-MEMBER-ID (WS-GRL-IX)
051600           MOVE WS-ADD-NET-BAL   TO WS-GRL-NET-BAL (WS-GRL-IX)
051700           MOVE WS-ADD-MEMBER-ID TO WS-LOOKUP-ID
051800           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
051900           MOVE WS-MBT-NME (WS-MBT-IX) TO WS-GRL-MEMBER-NME (WS-GRL-IX).
052000       0370-EXIT.
052100           EXIT.
052200
052300      *    SERIAL LOOKUP OF WS-LOOKUP-ID IN WS-MBT-KEY-TABLE - LEAVES
052400      *    WS-MBT-IX ON THE MATCHING ROW FOR THE CALLER.
052500       0380-LOOKUP-MEMBER.
052600           SET WS-MBT-IX TO 1.
052700       0385-LOOKUP-MEMBER-LOOP.
052800           IF WS-MBT-IX > WS-MEMBER-CT
052900               DISPLAY "SDL300 - MEMBER NOT ON FILE - " WS-LOOKUP-ID
053000               GO TO 0380-EXIT
053100           END-IF
053200           IF WS-MBT-KEY-ID (WS-MBT-IX) = WS-LOOKUP-ID
053300               GO TO 0380-EXIT
053400           END-IF
053500           SET WS-MBT-IX UP BY 1
053600           GO TO 0385-LOOKUP-MEMBER-LOOP.
053700       0380-EXIT.
053800           EXIT.
053900
054000      *    BUILD THE WARNING LINE NAMING WHICHEVER PARTY (OR BOTH) IS
054100      *    NOT A MEMBER OF THE GROUP, AND WRITE IT TO THE REPORT FILE.
054200       0460-REJECT-NON-MEMBER.
054300           IF NOT WS-PAYER-IS-MEMBER
054400               MOVE SPACES TO WS-WARN-LINE
054500               STRING "WARNING - " TXN-PAYER-ID
054600                   " IS NOT A MEMBER OF GROUP " TXN-GROUP-ID
054700                   " - POST AS A NON-GROUP PAYMENT INSTEAD"
054800                   DELIMITED BY SIZE INTO WS-WARN-LINE
054900               MOVE WS-WARN-LINE TO PRT01-RECORD
055000               WRITE PRT01-RECORD
055100           END-IF
055200           IF NOT WS-PAYEE-IS-MEMBER
055300               MOVE SPACES TO WS-WARN-LINE
055400               STRING "WARNING - " TXN-PAYEE-ID
055500                   " IS NOT A MEMBER OF GROUP " TXN-GROUP-ID
055600                   " - POST AS A NON-GROUP PAYMENT INSTEAD"
055700                   DELIMITED BY SIZE INTO WS-WARN-LINE
055800               MOVE WS-WARN-LINE TO PRT01-RECORD
055900               WRITE PRT01-RECORD
056000           END-IF.
056100
056200      *    NEW TRANSACTION-LOG ROW FOR THE GROUP'S OWN CHAIN - APPENDED
056300      *    REGARDLESS OF WHETHER THE LEDGER POSTING BELOW SUCCEEDS.
056400       0340-NEW-GROUP-LOG.
056500           MOVE TXN-GROUP-ID TO WS-CHAIN-KEY
056600           PERFORM 0397-NEW-TRAN-ROW THRU 0397-EXIT.
056700       0340-EXIT.
056800           EXIT.
056900
057000      *    APPEND A NEW ROW TO WS-TRANLOG-TABLE FOR THE CURRENT
057100      *    WS-NEW-xxx WORK FIELDS, PATCHING THE PRIOR ROW'S NEXT-ID
057200      *    WHEN WS-CHAIN-KEY ALREADY HAS A LAST RECORD.
057300       0397-NEW-TRAN-ROW.
057400           ADD 1 TO WS-TRAN-SEQ-NBR
057500           ADD 1 TO WS-TLOG-ROW-CT
057600           SET WS-TLOG-IX TO WS-TLOG-ROW-CT
057700           MOVE WS-TRAN-SEQ-NBR TO WS-TRAN-SEQ-DISPLAY
057800           STRING "TR-" WS-TRAN-SEQ-DISPLAY DELIMITED BY SIZE
057900               INTO WS-TLOG-ID (WS-TLOG-IX)
058000           MOVE WS-NEW-DEBIT-ID    TO WS-TLOG-DEBIT-ID (WS-TLOG-IX)
058100           MOVE WS-NEW-CREDIT-ID   TO WS-TLOG-CREDIT-ID (WS-TLOG-IX)
058200           MOVE WS-NEW-TRAN-AMOUNT TO WS-TLOG-AMOUNT (WS-TLOG-IX)
058300           MOVE WS-GRT-CUR-PFX (WS-GRT-IX)
058400                               TO WS-TLOG-CUR-PFX (WS-TLOG-IX)
058500           MOVE TXN-GROUP-ID       TO WS-TLOG-GROUP-ID (WS-TLOG-IX)
058600           PERFORM 0390-LOOKUP-GROUP-NAME THRU 0390-EXIT
058700           MOVE SPACES             TO WS-TLOG-PREV-ID (WS-TLOG-IX)
058800           MOVE SPACES             TO WS-TLOG-NEXT-ID (WS-TLOG-IX)
058900           MOVE WS-NEW-DEBIT-ID    TO WS-LOOKUP-ID
059000           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
059100           MOVE WS-MBT-NME (WS-MBT-IX)
059200                               TO WS-TLOG-DEBIT-NME (WS-TLOG-IX)
059300           MOVE WS-NEW-CREDIT-ID   TO WS-LOOKUP-ID
059400           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
059500           MOVE WS-MBT-NME (WS-MBT-IX)
059600                               TO WS-TLOG-CREDIT-NME (WS-TLOG-IX)
059700           PERFORM 0398-FIND-CHAIN-ROW THRU 0398-EXIT
059800           IF WS-ROW-FOUND
059900               MOVE WS-TLOG-ID (WS-CHAIN-PREV-IX)
060000                                   TO WS-TLOG-PREV-ID (WS-TLOG-IX)
060100               MOVE WS-TLOG-ID (WS-TLOG-IX)
060200                                   TO WS-TLOG-NEXT-ID (WS-CHAIN-PREV-IX)
060300               MOVE WS-TLOG-ROW-CT TO WS-CHAIN-LAST-IX (WS-CHN-IX)
060400           ELSE
060500               ADD 1 TO WS-CHAIN-ROW-CT
060600               SET WS-CHN-IX TO WS-CHAIN-ROW-CT
060700               MOVE WS-CHAIN-KEY   TO WS-CHAIN-STREAM-KEY (WS-CHN-IX)
060800               MOVE WS-TLOG-ROW-CT TO WS-CHAIN-LAST-IX (WS-CHN-IX)
060900           END-IF.
061000       0397-EXIT.
061100           EXIT.
061200
061300      *    GROUP NAME FOR THE TRANSACTION-LOG RECORD - TAKEN FROM THE
061400      *    FIRST MATCHING ROW OF WS-GROUP-MEMBER-TABLE'S SOURCE FILE,
061500      *    SO A SECOND SMALL TABLE CARRIES THE NAME ALONGSIDE THE ID.
061600       0390-LOOKUP-GROUP-NAME.
061700           MOVE SPACES TO WS-TLOG-GROUP-NME (WS-TLOG-IX)
061800           SET WS-GMT-IX TO 1
061900           IF WS-GMT-CT = ZERO
062000               GO TO 0390-EXIT
062100           END-IF.
062200       0392-LOOKUP-GROUP-NAME-LOOP.
062300           IF WS-GMT-IX > WS-GMT-CT
062400               GO TO 0390-EXIT
062500           END-IF
062600           IF WS-GMT-GROUP-ID (WS-GMT-IX) = TXN-GROUP-ID
062700               MOVE WS-GMT-GROUP-NME (WS-GMT-IX)
062800                                   TO WS-TLOG-GROUP-NME (WS-TLOG-IX)
062900               GO TO 0390-EXIT
063000           END-IF
063100           SET WS-GMT-IX UP BY 1
063200           GO TO 0392-LOOKUP-GROUP-NAME-LOOP.
063300       0390-EXIT.
063400           EXIT.
063500
063600      *    SERIAL SCAN OF WS-CHAIN-TABLE FOR WS-CHAIN-KEY - LEAVES
063700      *    WS-CHN-IX ON THE MATCH AND WS-CHAIN-PREV-IX ON THE ROW'S
063800      *    LAST TRANSACTION-LOG SUBSCRIPT.
063900       0398-FIND-CHAIN-ROW.
064000           MOVE "N" TO WS-FOUND-SW
064100           SET WS-CHN-IX TO 1
064200           IF WS-CHAIN-ROW-CT = ZERO
064300               GO TO 0398-EXIT
064400           END-IF.
064500       0399-FIND-CHAIN-ROW-LOOP.
064600           IF WS-CHN-IX > WS-CHAIN-ROW-CT
064700               GO TO 0398-EXIT
064800           END-IF
064900           IF WS-CHAIN-STREAM-KEY (WS-CHN-IX) = WS-CHAIN-KEY
065000               SET WS-ROW-FOUND TO TRUE
065100               MOVE WS-CHAIN-LAST-IX (WS-CHN-IX) TO WS-CHAIN-PREV-IX
065200               GO TO 0398-EXIT
065300           END-IF
065400           SET WS-CHN-IX UP BY 1
065500           GO TO 0399-FIND-CHAIN-ROW-LOOP.
065600       0398-EXIT.
065700           EXIT.
065800
065900      *    SPOOL THE COMPLETED TRANSACTION-LOG AND GROUP-LEDGER TABLES
066000      *    TO THEIR OUTPUT FILES, THEN CLOSE EVERYTHING DOWN.
066100       0900-TERMINATE.
066200           PERFORM 0910-WRITE-TRANLOG THRU 0910-EXIT
066300           PERFORM 0920-WRITE-GROUPLEDGER THRU 0920-EXIT
066400           DISPLAY "SDL300 - GROUP LEDGER ROWS: " WS-GRL-CT
066500               ", TRANSACTION-LOG ROWS: " WS-TLOG-ROW-CT
066600           CLOSE SDL-MEMBERS-FILE
066700           CLOSE SDL-GROUPS-FILE
066800           CLOSE SDL-TRANSACTIONS-FILE
066900           CLOSE SDL-TRANLOG-FILE
067000           CLOSE SDL-GROUPLEDGER-FILE
067100           CLOSE SDL-REPORT-FILE.
067200
067300       0910-WRITE-TRANLOG.
067400           SET WS-TLOG-IX TO 1
067500           IF WS-TLOG-ROW-CT = ZERO
067600               GO TO 0910-EXIT
067700           END-IF.
067800       0915-WRITE-TRANLOG-LOOP.
067900           IF WS-TLOG-IX > WS-TLOG-ROW-CT
068000               GO TO 0910-EXIT
068100           END-IF
068200           MOVE SPACES              TO TRN01-RECORD
068300           MOVE WS-TLOG-ID (WS-TLOG-IX)         TO TRN-ID
068400           MOVE WS-TLOG-DEBIT-ID (WS-TLOG-IX)   TO TRN-DEBITED-FROM-ID
068500           MOVE WS-TLOG-DEBIT-NME (WS-TLOG-IX)  TO TRN-DEBITED-FROM-NME
068600           MOVE WS-TLOG-CREDIT-ID (WS-TLOG-IX)  TO TRN-CREDITED-TO-ID
068700           MOVE WS-TLOG-CREDIT-NME (WS-TLOG-IX) TO TRN-CREDITED-TO-NME
068800           MOVE WS-TLOG-AMOUNT (WS-TLOG-IX)     TO TRN-AMOUNT
068900           MOVE WS-TLOG-CUR-PFX (WS-TLOG-IX)    TO TRN-CUR-PFX
069000           MOVE WS-TLOG-GROUP-ID (WS-TLOG-IX)   TO TRN-GROUP-ID
069100           MOVE WS-TLOG-GROUP-NME (WS-TLOG-IX)  TO TRN-GROUP-NME
069200           MOVE WS-TLOG-PREV-ID (WS-TLOG-IX)    TO TRN-PREV-ID
069300           MOVE WS-TLOG-NEXT-ID (WS-TLOG-IX)    TO TRN-NEXT-ID
069400           WRITE TRN01-RECORD
069500           SET WS-TLOG-IX UP BY 1
069600           GO TO 0915-WRITE-TRANLOG-LOOP.
069700       0910-EXIT.
069800           EXIT.
069900
070000       0920-WRITE-GROUPLEDGER.
070100           SET WS-GRL-IX TO 1
070200           IF WS-GRL-CT = ZERO
070300               GO TO 0920-EXIT
070400           END-IF.
070500       0925-WRITE-GROUPLEDGER-LOOP.
070600           IF WS-GRL-IX > WS-GRL-CT
070700               GO TO 0920-EXIT
070800           END-IF
070900           MOVE SPACES                        TO GRP01-RECORD
071000           MOVE WS-GRL-GROUP-ID (WS-GRL-IX)   TO GRP-ID
071100           MOVE WS-GRL-MEMBER-ID (WS-GRL-IX)  TO GRP-MEMBER-ID
071200           MOVE WS-GRL-MEMBER-NME (WS-GRL-IX) TO GRP-MEMBER-NME
071300           MOVE WS-GRL-NET-BAL (WS-GRL-IX)    TO GRP-NET-BAL
071400           WRITE GRP01-RECORD
071500           SET WS-GRL-IX UP BY 1
071600           GO TO 0925-WRITE-GROUPLEDGER-LOOP.
071700       0920-EXIT.
071800           EXIT.
