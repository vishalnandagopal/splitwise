000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SDL400.
000300       AUTHOR.        D S TREGER.
000400       INSTALLATION.  LODGEMENT DATA CENTER.
000500       DATE-WRITTEN.  02/18/1993.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      ******************************************************************
000900      *  SDL400  -  SHARED-DEBT LEDGER SYSTEM                         *
001000      *  TRANSACTION-CHAIN / DEBT-LIST / SETTLEMENT REPORT DRIVER      *
001100      *                                                                *
001200      *  READS THE MEMBER, TRANSACTION-LOG, AND DEBT-LIST WORK FILES   *
001300      *  BUILT BY SDL100/SDL200/SDL300 AND EXTENDS THE SHARED PRINT    *
001400      *  FILE WITH THREE SECTIONS PER GROUP - THE CHAIN OF             *
001500      *  TRANSACTIONS THAT WENT INTO THE GROUP, EACH MEMBER'S OWN      *
001600      *  DEBT LIST, AND THE GREEDY SETTLEMENT PLAN THAT CLEARS THE     *
001700      *  GROUP'S DEBTS WITH THE FEWEST POSSIBLE TRANSFERS.             *
001800      *                                                                *
001900      *  CHANGE LOG                                                    *
002000      *    02/18/1993  DST     ORIGINAL - MEMBER ACCOUNT-SUMMARY RPT  *
002100      *    09/02/1994  DST     ADDED COUNTERPARTY SUB-TOTAL LINE      *
002200      *    03/27/1996  GFH     CORRECTED PAGE-BREAK ON ACCOUNT CHANGE *
002300      *    07/14/1999  PKV     Y2K REVIEW - NO DATE FIELDS HELD, OK   *
002400      *    06/20/2011  RLN     RECAST AS SETTLE/DEBT-LIST REPORT,     *
002500      *                        TICKET LDG-004-04                     *
002600      *    11/18/2014  TSK     ADDED TRANSACTION-CHAIN SECTION,       *
002700      *                        TICKET LDG-004-16                     *
002800      *    04/05/2018  MQR     WIDENED SETTLEMENT TABLES, RAISED      *
002900      *                        MAX MEMBERS PER GROUP, LDG-004-24      *
003000      *    03/02/2020  JHV     REVIEWED FOR STATE AUDIT - NO CHANGE   *
003100      ******************************************************************
003200
003300       ENVIRONMENT DIVISION.
003400
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.   IBM-370.
003700       OBJECT-COMPUTER.   IBM-370.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           CLASS LEDGER-ALPHA IS "A" THRU "Z"
004100           UPSI-0 IS SDL400-RERUN-SW.
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SDL-MEMBERS-FILE     ASSIGN TO SDLMBRS
004600               ORGANIZATION IS LINE SEQUENTIAL
004700               FILE STATUS IS WS-MBR-FILE-STATUS.
004800           SELECT SDL-TRANLOG-FILE     ASSIGN TO SDLTLOG
004900               ORGANIZATION IS LINE SEQUENTIAL
005000               FILE STATUS IS WS-TLG-FILE-STATUS.
005100           SELECT SDL-DEBTLIST-FILE    ASSIGN TO SDLDEBT
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS WS-DBT-FILE-STATUS.
005400           SELECT SDL-GROUPLEDGER-FILE ASSIGN TO SDLGRPL
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-LDG-FILE-STATUS.
005700           SELECT SDL-REPORT-FILE      ASSIGN TO SDLRPT
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               FILE STATUS IS WS-RPT-FILE-STATUS.
006000
006100       DATA DIVISION.
006200
006300       FILE SECTION.
006400
006500       FD  SDL-MEMBERS-FILE
006600           LABEL RECORDS ARE STANDARD.
006700           COPY SDL.MBR01.
006800
006900       FD  SDL-TRANLOG-FILE
007000           LABEL RECORDS ARE STANDARD.
007100           COPY SDL.TRN01.
007200
007300       FD  SDL-DEBTLIST-FILE
007400           LABEL RECORDS ARE STANDARD.
007500           COPY SDL.DBT01.
007600
007700       FD  SDL-GROUPLEDGER-FILE
007800           LABEL RECORDS ARE STANDARD.
007900           COPY SDL.GRP01.
008000
008100       FD  SDL-REPORT-FILE
008200           LABEL RECORDS ARE STANDARD.
008300           COPY SDL.PRT01.
008400
008500       WORKING-STORAGE SECTION.
008600       77  WS-MBR-FILE-STATUS              PIC X(02).
008700       77  WS-TLG-FILE-STATUS              PIC X(02).
008800       77  WS-DBT-FILE-STATUS              PIC X(02).
008900       77  WS-LDG-FILE-STATUS              PIC X(02).
009000       77  WS-RPT-FILE-STATUS              PIC X(02).
009100       77  WS-MEMBER-EOF-SW                PIC X(01) VALUE "N".
009200           88  WS-MEMBER-EOF                   VALUE "Y".
009300       77  WS-TLOG-EOF-SW                  PIC X(01) VALUE "N".
009400           88  WS-TLOG-EOF                     VALUE "Y".
009500       77  WS-DEBT-EOF-SW                  PIC X(01) VALUE "N".
009600           88  WS-DEBT-EOF                     VALUE "Y".
009700       77  WS-LDG-EOF-SW                   PIC X(01) VALUE "N".
009800           88  WS-LDG-EOF                      VALUE "Y".
009900       77  WS-MEMBER-CT                    PIC 9(04) COMP VALUE ZERO.
010000       77  WS-TLOG-ROW-CT                  PIC 9(04) COMP VALUE ZERO.
010100       77  WS-DEBT-ROW-CT                  PIC 9(04) COMP VALUE ZERO.
010200       77  WS-GRP-ROW-CT                   PIC 9(04) COMP VALUE ZERO.
010300       77  WS-GRL-ROW-CT                   PIC 9(04) COMP VALUE ZERO.
010400       77  WS-CHAIN-NODE-CT                PIC 9(04) COMP VALUE ZERO.
010500       77  WS-FOUND-SW                     PIC X(01) VALUE "N".
010600           88  WS-ROW-FOUND                    VALUE "Y".
010700       77  WS-MAXOWED-SW                   PIC X(01) VALUE "N".
010800           88  WS-MAXOWED-FOUND                VALUE "Y".
010900       77  WS-MAXGETS-SW                   PIC X(01) VALUE "N".
011000           88  WS-MAXGETS-FOUND                VALUE "Y".
011100       77  WS-GRP-HAS-ROWS-SW              PIC X(01) VALUE "N".
011200           88  WS-GRP-HAS-ROWS                 VALUE "Y".
011300       77  WS-DBT-ANY-SW                   PIC X(01) VALUE "N".
011400           88  WS-DBT-ANY-FOUND                VALUE "Y".
011500       77  WS-LOOKUP-ID                     PIC X(10).
011600       77  WS-MAXOWED-IX                    PIC 9(04) COMP VALUE ZERO.
011700       77  WS-MAXGETS-IX                    PIC 9(04) COMP VALUE ZERO.
011800       77  WS-CHAIN-TLOG-IX                 PIC 9(04) COMP VALUE ZERO.
011900       77  WS-CHAIN-TLOG-ID                 PIC X(10) VALUE SPACES.
012000       77  WS-TRANSFER-AMT                  PIC S9(07) COMP-3 VALUE ZERO.
012100       77  WS-NET-BAL-ABS                   PIC S9(07) COMP-3 VALUE ZERO.
012200       77  WS-SPACE-TALLY                   PIC 9(02) COMP VALUE ZERO.
012300       77  WS-FMT-TEXT                      PIC X(07) VALUE SPACES.
012400
012500      *----------------------------------------------------------------
012600      *    MEMBER TABLE LOADED FROM SDL-MEMBERS-FILE - LOOKED UP BY ID
012700      *    FOR THE NAME/CURRENCY BEHIND EVERY LINE OF THE REPORT.
012800      *    WS-MBT-KEY-TABLE IS A REDEFINES HOLDING ONLY THE ID, SO A
012900      *    SERIAL SCAN OF IT DOES NOT HAVE TO TOUCH THE NAME/CURRENCY
013000      *    BYTES CARRIED IN THE SAME ROW.
013100      *----------------------------------------------------------------
013200       01  WS-MEMBER-TABLE.
013300           05  WS-MBT-ROW OCCURS 1 TO 200 TIMES
013400                              DEPENDING ON WS-MEMBER-CT
013500                              INDEXED BY WS-MBT-IX.
013600               10  WS-MBT-ID              PIC X(10).
013700               10  WS-MBT-NME             PIC X(20).
013800               10  WS-MBT-CUR-PFX         PIC X(03).
013900       01  WS-MBT-KEY-TABLE REDEFINES WS-MEMBER-TABLE.
014000           05  WS-MBT-KEY-ROW OCCURS 1 TO 200 TIMES
014100                              DEPENDING ON WS-MEMBER-CT
014200                              INDEXED BY WS-MBK-IX.
014300               10  WS-MBT-KEY-ID          PIC X(10).
014400               10  FILLER                 PIC X(23).
014500
014600      *----------------------------------------------------------------
014700      *    EVERY TRANSACTION-LOG ROW POSTED BY SDL200 AND SDL300 -
014800      *    PAIRWISE AND GROUP ALIKE - IN TR-NUMBER ORDER.
014900      *    WS-TLOG-KEY-TABLE REDEFINES THE SAME STORAGE SO THE CHAIN
015000      *    SEARCH PARAGRAPH ONLY HAS TO COMPARE THE ID BYTES.
015100      *----------------------------------------------------------------
015200       01  WS-TRANLOG-TABLE.
015300           05  WS-TLOG-ROW OCCURS 1 TO 2000 TIMES
015400                              DEPENDING ON WS-TLOG-ROW-CT
015500                              INDEXED BY WS-TLOG-IX.
015600               10  WS-TLOG-ID             PIC X(10).
015700               10  WS-TLOG-DEBIT-ID       PIC X(10).
015800               10  WS-TLOG-DEBIT-NME      PIC X(20).
015900               10  WS-TLOG-CREDIT-ID      PIC X(10).
016000               10  WS-TLOG-CREDIT-NME     PIC X(20).
016100               10  WS-TLOG-AMOUNT         PIC S9(07) COMP-3.
016200               10  WS-TLOG-CUR-PFX        PIC X(03).
016300               10  WS-TLOG-GROUP-ID       PIC X(10).
016400               10  WS-TLOG-GROUP-NME      PIC X(20).
016500               10  WS-TLOG-PREV-ID        PIC X(10).
016600               10  WS-TLOG-NEXT-ID        PIC X(10).
016700       01  WS-TLOG-KEY-TABLE REDEFINES WS-TRANLOG-TABLE.
016800           05  WS-TLOG-KEY-ROW OCCURS 1 TO 2000 TIMES
016900                              DEPENDING ON WS-TLOG-ROW-CT
017000                              INDEXED BY WS-TLK-IX.
017100               10  WS-TLOG-KEY-ID         PIC X(10).
017200               10  FILLER                 PIC X(117).
017300
017400      *----------------------------------------------------------------
017500      *    DEBT LIST CARRIED FORWARD FROM SDL200 - ONE ROW PER
017600      *    (OWNER,COUNTERPARTY) PAIR.  SCANNED SEQUENTIALLY FOR EVERY
017700      *    MEMBER'S DEBT-LIST SECTION OF THE REPORT.
017800      *----------------------------------------------------------------
017900       01  WS-DEBT-TABLE.
018000           05  WS-DBT-ROW OCCURS 1 TO 512 TIMES
018100                              DEPENDING ON WS-DEBT-ROW-CT
018200                              INDEXED BY WS-DBT-IX.
018300               10  WS-DBT-OWNER-ID        PIC X(10).
018400               10  WS-DBT-CPTY-ID         PIC X(10).
018500               10  WS-DBT-CPTY-NME        PIC X(20).
018600               10  WS-DBT-BAL             PIC S9(07) COMP-3.
018700
018800      *----------------------------------------------------------------
018900      *    ONE ROW PER GROUP-ID SEEN ON THE TRANSACTION LOG - BUILT
019000      *    BEFORE THE GROUP LEDGER IS EVER OPENED, SO A GROUP WHOSE
019100      *    TRANSACTIONS WERE ALL REJECTED STILL GETS ITS SECTIONS.
019200      *----------------------------------------------------------------
019300       01  WS-GROUP-LIST-TABLE.
019400           05  WS-GRP-ROW OCCURS 1 TO 200 TIMES
019500                              DEPENDING ON WS-GRP-ROW-CT
019600                              INDEXED BY WS-GRP-IX.
019700               10  WS-GRP-ID              PIC X(10).
019800               10  WS-GRP-NME             PIC X(20).
019900
020000      *----------------------------------------------------------------
020100      *    THIS GROUP'S LEDGER, RELOADED FRESH FOR EACH GROUP AND
020200      *    DRAINED BY THE GREEDY SETTLEMENT LOOP - THE BALANCES HERE
020300      *    ARE MUTATED AS TRANSFERS ARE FOUND, SO THE FILE ITSELF
020400      *    (READ AGAIN FOR THE NEXT GROUP) IS NEVER DISTURBED.
020500      *----------------------------------------------------------------
020600       01  WS-GROUP-LEDGER-TABLE.
020700           05  WS-GRL-ROW OCCURS 1 TO 200 TIMES
020800                              DEPENDING ON WS-GRL-ROW-CT
020900                              INDEXED BY WS-GRL-IX.
021000               10  WS-GRL-MEMBER-ID       PIC X(10).
021100               10  WS-GRL-MEMBER-NME      PIC X(20).
021200               10  WS-GRL-NET-BAL         PIC S9(07) COMP-3.
021300
021400      *----------------------------------------------------------------
021500      *    SETTLE-LINE WORK AREA - HOLDS THE PAYER, PAYEE, AMOUNT AND
021600      *    CURRENCY OF THE ONE TRANSFER THE GREEDY LOOP IS CURRENTLY
021700      *    EMITTING.  STL01-RECORD IS THE STRUCTURED VIEW COPIED FROM
021800      *    THE SETTLEMENT RECORD LAYOUT.
021900      *----------------------------------------------------------------
022000       01  WS-SETTLE-AREA.
022100           05  FILLER                     PIC X(60) VALUE SPACES.
022200       01  STL01-RECORD REDEFINES WS-SETTLE-AREA.
022300           COPY SDL.STL01.
022400
022500      *----------------------------------------------------------------
022600      *    REPORT LINE - BUILT IN WORKING STORAGE, MOVED TO
022700      *    PRT01-RECORD FOR THE WRITE.
022800      *----------------------------------------------------------------
022900       01  WS-RPT-LINE.
023000           05  FILLER                     PIC X(132) VALUE SPACES.
023100
023200       01  WS-AMOUNT-EDIT-AREA.
023300           05  WS-AMT-ED                  PIC Z(06)9.
023400           05  FILLER                     PIC X(10).
023500
023600       PROCEDURE DIVISION.
023700
023800       0000-MAIN-LINE.
023900           PERFORM 0100-INITIALIZE
024000           PERFORM 0200-LOAD-MEMBER-TABLE THRU 0200-EXIT
024100           PERFORM 0210-LOAD-TRANLOG-TABLE THRU 0210-EXIT
024200           PERFORM 0220-LOAD-DEBTLIST-TABLE THRU 0220-EXIT
024300           PERFORM 0240-BUILD-GROUP-LIST THRU 0240-EXIT
024400           PERFORM 0300-PRINT-ALL-CHAINS THRU 0300-EXIT
024500           PERFORM 0500-PRINT-ALL-DEBT-LISTS THRU 0500-EXIT
024600           PERFORM 0700-PRINT-ALL-SETTLEMENTS THRU 0700-EXIT
024700           PERFORM 0900-TERMINATE
024800           STOP RUN.
024900
025000      *    OPEN THE FOUR WORK FILES FOR INPUT AND THE SHARED PRINT
025100      *    FILE FOR EXTEND, SO SDL300'S MEMBERSHIP WARNINGS STAY AT
025200      *    THE HEAD OF THE REPORT.  THE GROUP-LEDGER FILE IS OPENED
025300      *    AND CLOSED AGAIN FOR EACH GROUP AT 0713, SO IT IS LEFT
025400      *    ALONE HERE.
025500       0100-INITIALIZE.
025600           OPEN INPUT  SDL-MEMBERS-FILE
025700           OPEN INPUT  SDL-TRANLOG-FILE
025800           OPEN INPUT  SDL-DEBTLIST-FILE
025900           OPEN EXTEND SDL-REPORT-FILE.
026000
026100       0200-LOAD-MEMBER-TABLE.
026200           READ SDL-MEMBERS-FILE
026300               AT END
026400                   SET WS-MEMBER-EOF TO TRUE
026500                   GO TO 0200-EXIT
026600           END-READ.
026700       0205-LOAD-MEMBER-LOOP.
026800           IF WS-MEMBER-EOF
026900               GO TO 0200-EXIT
027000           END-IF
027100           ADD 1 TO WS-MEMBER-CT
027200           SET WS-MBT-IX TO WS-MEMBER-CT
027300           MOVE MBR-ID      TO WS-MBT-ID (WS-MBT-IX)
027400           MOVE MBR-NME     TO WS-MBT-NME (WS-MBT-IX)
027500           MOVE MBR-CUR-PFX TO WS-MBT-CUR-PFX (WS-MBT-IX)
027600           READ SDL-MEMBERS-FILE
027700               AT END
027800                   SET WS-MEMBER-EOF TO TRUE
027900           END-READ
028000           GO TO 0205-LOAD-MEMBER-LOOP.
028100       0200-EXIT.
028200           EXIT.
028300
028400       0210-LOAD-TRANLOG-TABLE.
028500           READ SDL-TRANLOG-FILE
028600               AT END
028700                   SET WS-TLOG-EOF TO TRUE
028800                   GO TO 0210-EXIT
028900           END-READ.
029000       0215-LOAD-TRANLOG-LOOP.
029100           IF WS-TLOG-EOF
029200               GO TO 0210-EXIT
029300           END-IF
029400           ADD 1 TO WS-TLOG-ROW-CT
029500           SET WS-TLOG-IX TO WS-TLOG-ROW-CT
029600           MOVE TRN-ID               TO WS-TLOG-ID (WS-TLOG-IX)
029700           MOVE TRN-DEBITED-FROM-ID  TO WS-TLOG-DEBIT-ID (WS-TLOG-IX)
029800           MOVE TRN-DEBITED-FROM-NME TO WS-TLOG-DEBIT-NME (WS-TLOG-IX)
029900           MOVE TRN-CREDITED-TO-ID   TO WS-TLOG-CREDIT-ID (WS-TLOG-IX)
030000           MOVE TRN-CREDITED-TO-NME  TO WS-TLOG-CREDIT-NME (WS-TLOG-IX)
030100           MOVE TRN-AMOUNT           TO WS-TLOG-AMOUNT (WS-TLOG-IX)
030200           MOVE TRN-CUR-PFX          TO WS-TLOG-CUR-PFX (WS-TLOG-IX)
030300           MOVE TRN-GROUP-ID         TO WS-TLOG-GROUP-ID (WS-TLOG-IX)
030400           MOVE TRN-GROUP-NME        TO WS-TLOG-GROUP-NME (WS-TLOG-IX)
030500           MOVE TRN-PREV-ID          TO WS-TLOG-PREV-ID (WS-TLOG-IX)
030600           MOVE TRN-NEXT-ID          TO WS-TLOG-NEXT-ID (WS-TLOG-IX)
030700           READ SDL-TRANLOG-FILE
030800               AT END
030900                   SET WS-TLOG-EOF TO TRUE
031000           END-READ
031100           GO TO 0215-LOAD-TRANLOG-LOOP.
031200       0210-EXIT.
031300           EXIT.
031400
031500       0220-LOAD-DEBTLIST-TABLE.
031600           READ SDL-DEBTLIST-FILE
031700               AT END
031800                   SET WS-DEBT-EOF TO TRUE
031900                   GO TO 0220-EXIT
032000           END-READ.
032100       0225-LOAD-DEBTLIST-LOOP.
032200           IF WS-DEBT-EOF
032300               GO TO 0220-EXIT
032400           END-IF
032500           ADD 1 TO WS-DEBT-ROW-CT
032600           SET WS-DBT-IX TO WS-DEBT-ROW-CT
032700           MOVE DBT-OWNER-ID         TO WS-DBT-OWNER-ID (WS-DBT-IX)
032800           MOVE DBT-COUNTERPARTY-ID  TO WS-DBT-CPTY-ID (WS-DBT-IX)
032900           MOVE DBT-COUNTERPARTY-NME TO WS-DBT-CPTY-NME (WS-DBT-IX)
033000           MOVE DBT-BALANCE          TO WS-DBT-BAL (WS-DBT-IX)
033100           READ SDL-DEBTLIST-FILE
033200               AT END
033300                   SET WS-DEBT-EOF TO TRUE
033400           END-READ
033500           GO TO 0225-LOAD-DEBTLIST-LOOP.
033600       0220-EXIT.
033700           EXIT.
033800
033900      *    WALK THE TRANSACTION-LOG TABLE ONCE AND RECORD EVERY
034000      *    DISTINCT GROUP-ID SEEN.  THIS IS THE SET OF GROUPS THE
034100      *    REPORT COVERS - NOT THE GROUP-LEDGER FILE, WHICH MAY BE
034200      *    SHORT A GROUP WHOSE TRANSACTIONS WERE ALL REJECTED.
034300       0240-BUILD-GROUP-LIST.
034400           SET WS-TLOG-IX TO 1.
034500       0242-SCAN-TRANLOG-LOOP.
034600           IF WS-TLOG-IX > WS-TLOG-ROW-CT
034700               GO TO 0240-EXIT
034800           END-IF
034900           IF WS-TLOG-GROUP-ID (WS-TLOG-IX) = SPACES
035000               GO TO 0242-NEXT-ROW
035100           END-IF
035200           MOVE WS-TLOG-GROUP-ID (WS-TLOG-IX) TO WS-LOOKUP-ID
035300           PERFORM 0244-FIND-GROUP-IN-LIST THRU 0244-EXIT
035400           IF NOT WS-ROW-FOUND
035500               ADD 1 TO WS-GRP-ROW-CT
035600               SET WS-GRP-IX TO WS-GRP-ROW-CT
035700               MOVE WS-TLOG-GROUP-ID (WS-TLOG-IX)  TO
035800                        WS-GRP-ID (WS-GRP-IX)
035900               MOVE WS-TLOG-GROUP-NME (WS-TLOG-IX) TO
036000                        WS-GRP-NME (WS-GRP-IX)
036100           END-IF.
036200       0242-NEXT-ROW.
036300           SET WS-TLOG-IX UP BY 1.
036400           GO TO 0242-SCAN-TRANLOG-LOOP.
036500       0240-EXIT.
036600           EXIT.
036700
036800      *    SERIAL SCAN OF WS-GROUP-LIST-TABLE FOR WS-LOOKUP-ID. LEAVES
036900      *    WS-ROW-FOUND SET AND WS-GRP-IX ON THE MATCH FOR THE CALLER.
037000       0244-FIND-GROUP-IN-LIST.
037100           MOVE "N" TO WS-FOUND-SW.
037200           SET WS-GRP-IX TO 1.
037300       0246-FIND-GROUP-LOOP.
037400           IF WS-GRP-IX > WS-GRP-ROW-CT
037500               GO TO 0244-EXIT
037600           END-IF
037700           IF WS-GRP-ID (WS-GRP-IX) = WS-LOOKUP-ID
037800               MOVE "Y" TO WS-FOUND-SW
037900               GO TO 0244-EXIT
038000           END-IF
038100           SET WS-GRP-IX UP BY 1.
038200           GO TO 0246-FIND-GROUP-LOOP.
038300       0244-EXIT.
038400           EXIT.
038500
038600      *    TRIM A COMP-3 AMOUNT HELD IN WS-TRANSFER-AMT INTO LEFT-
038700      *    JUSTIFIED TEXT FOR STRINGING INTO A REPORT LINE.
038800       0295-FORMAT-AMOUNT.
038900           MOVE SPACES TO WS-FMT-TEXT.
039000           MOVE WS-TRANSFER-AMT TO WS-AMT-ED.
039100           MOVE ZERO TO WS-SPACE-TALLY.
039200           INSPECT WS-AMT-ED TALLYING WS-SPACE-TALLY
039300               FOR LEADING SPACE.
039400           ADD 1 TO WS-SPACE-TALLY.
039500           MOVE WS-AMT-ED (WS-SPACE-TALLY:) TO WS-FMT-TEXT.
039600       0295-EXIT.
039700           EXIT.
039800
039900      *    FOR EVERY GROUP, WALK THE FORWARD CHAIN OF ITS POSTED
040000      *    TRANSACTIONS AND PRINT EACH AS ONE LINKED LINE.
040100       0300-PRINT-ALL-CHAINS.
040200           SET WS-GRP-IX TO 1.
040300       0302-CHAIN-LOOP.
040400           IF WS-GRP-IX > WS-GRP-ROW-CT
040500               GO TO 0300-EXIT
040600           END-IF
040700           PERFORM 0305-PRINT-ONE-CHAIN THRU 0305-EXIT.
040800           SET WS-GRP-IX UP BY 1.
040900           GO TO 0302-CHAIN-LOOP.
041000       0300-EXIT.
041100           EXIT.
041200
041300       0305-PRINT-ONE-CHAIN.
041400           MOVE SPACES TO WS-RPT-LINE.
041500           STRING "TRANSACTION CHAIN FOR GROUP " DELIMITED BY SIZE
041600               WS-GRP-NME (WS-GRP-IX)            DELIMITED BY SPACE
041700               ":"                                DELIMITED BY SIZE
041800               INTO WS-RPT-LINE.
041900           MOVE WS-RPT-LINE TO PRT01-RECORD.
042000           WRITE PRT01-RECORD.
042100
042200           MOVE ZERO TO WS-CHAIN-NODE-CT.
042300           PERFORM 0320-FIND-CHAIN-HEAD THRU 0320-EXIT.
042400           MOVE SPACES TO WS-RPT-LINE.
042500       0310-CHAIN-NODE-LOOP.
042600           IF WS-CHAIN-TLOG-ID = SPACES
042700               GO TO 0315-CHAIN-DONE
042800           END-IF
042900           PERFORM 0330-FIND-TLOG-BY-ID THRU 0330-EXIT
043000           IF NOT WS-ROW-FOUND
043100               GO TO 0315-CHAIN-DONE
043200           END-IF
043300           MOVE WS-TLOG-AMOUNT (WS-CHAIN-TLOG-IX) TO WS-TRANSFER-AMT
043400           PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT
043500           IF WS-CHAIN-NODE-CT > 0
043600               STRING WS-RPT-LINE           DELIMITED BY SIZE
043700                   "  ->  "                  DELIMITED BY SIZE
043800                   INTO WS-RPT-LINE
043900           END-IF
044000           STRING WS-RPT-LINE               DELIMITED BY SIZE
044100               WS-TLOG-DEBIT-NME (WS-CHAIN-TLOG-IX)
044200                                              DELIMITED BY SPACE
044300               " paid "                      DELIMITED BY SIZE
044400               WS-TLOG-CUR-PFX (WS-CHAIN-TLOG-IX)
044500                                              DELIMITED BY SIZE
044600               WS-FMT-TEXT                   DELIMITED BY SPACE
044700               " to "                        DELIMITED BY SIZE
044800               WS-TLOG-CREDIT-NME (WS-CHAIN-TLOG-IX)
044900                                              DELIMITED BY SPACE
045000               INTO WS-RPT-LINE
045100           ADD 1 TO WS-CHAIN-NODE-CT
045200           MOVE WS-TLOG-NEXT-ID (WS-CHAIN-TLOG-IX) TO WS-CHAIN-TLOG-ID.
045300           GO TO 0310-CHAIN-NODE-LOOP.
045400       0315-CHAIN-DONE.
045500           MOVE WS-RPT-LINE TO PRT01-RECORD.
045600           WRITE PRT01-RECORD.
045700       0305-EXIT.
045800           EXIT.
045900
046000      *    A CHAIN'S HEAD IS THE ROW FOR THIS GROUP WHOSE PREV-ID IS
046100      *    BLANK.  LEAVES WS-CHAIN-TLOG-ID SET TO SPACES IF NONE.
046200       0320-FIND-CHAIN-HEAD.
046300           MOVE SPACES TO WS-CHAIN-TLOG-ID.
046400           SET WS-TLOG-IX TO 1.
046500       0324-CHAIN-HEAD-LOOP.
046600           IF WS-TLOG-IX > WS-TLOG-ROW-CT
046700               GO TO 0320-EXIT
046800           END-IF
046900           IF WS-TLOG-GROUP-ID (WS-TLOG-IX) = WS-GRP-ID (WS-GRP-IX)
047000               AND WS-TLOG-PREV-ID (WS-TLOG-IX) = SPACES
047100               MOVE WS-TLOG-ID (WS-TLOG-IX) TO WS-CHAIN-TLOG-ID
047200               GO TO 0320-EXIT
047300           END-IF
047400           SET WS-TLOG-IX UP BY 1.
047500           GO TO 0324-CHAIN-HEAD-LOOP.
047600       0320-EXIT.
047700           EXIT.
047800
047900      *    LOCATE A TRANSACTION-LOG ROW BY ITS TR-NUMBER, USING THE
048000      *    KEY-ONLY VIEW OF THE TABLE.  LEAVES WS-CHAIN-TLOG-IX ON
048100      *    THE MATCH FOR THE CALLER.
048200       0330-FIND-TLOG-BY-ID.
048300           MOVE "N" TO WS-FOUND-SW.
048400           MOVE 1 TO WS-CHAIN-TLOG-IX.
048500       0334-FIND-TLOG-LOOP.
048600           IF WS-CHAIN-TLOG-IX > WS-TLOG-ROW-CT
048700               GO TO 0330-EXIT
048800           END-IF
048900           IF WS-TLOG-KEY-ID (WS-CHAIN-TLOG-IX) = WS-CHAIN-TLOG-ID
049000               MOVE "Y" TO WS-FOUND-SW
049100               GO TO 0330-EXIT
049200           END-IF
049300           ADD 1 TO WS-CHAIN-TLOG-IX.
049400           GO TO 0334-FIND-TLOG-LOOP.
049500       0330-EXIT.
049600           EXIT.
049700
049800      *    ONE DEBT LIST PER MEMBER, IN MEMBER-TABLE ORDER.
049900       0500-PRINT-ALL-DEBT-LISTS.
050000           SET WS-MBT-IX TO 1.
050100       0502-DEBT-LIST-LOOP.
050200           IF WS-MBT-IX > WS-MEMBER-CT
050300               GO TO 0500-EXIT
050400           END-IF
050500           PERFORM 0510-PRINT-ONE-DEBT-LIST THRU 0510-EXIT.
050600           SET WS-MBT-IX UP BY 1.
050700           GO TO 0502-DEBT-LIST-LOOP.
050800       0500-EXIT.
050900           EXIT.
051000
051100       0510-PRINT-ONE-DEBT-LIST.
051200           MOVE "N" TO WS-DBT-ANY-SW.
051300           MOVE ZERO TO WS-NET-BAL-ABS.
051400
051500           MOVE SPACES TO WS-RPT-LINE.
051600           STRING WS-MBT-NME (WS-MBT-IX)      DELIMITED BY SPACE
051700               "'S DEBT LIST:"                 DELIMITED BY SIZE
051800               INTO WS-RPT-LINE.
051900           MOVE WS-RPT-LINE TO PRT01-RECORD.
052000           WRITE PRT01-RECORD.
052100
052200           SET WS-DBT-IX TO 1.
052300       0512-DEBT-LINE-LOOP.
052400           IF WS-DBT-IX > WS-DEBT-ROW-CT
052500               GO TO 0514-DEBT-LIST-DONE
052600           END-IF
052700           PERFORM 0513-TEST-DEBT-LINE THRU 0513-EXIT.
052800           SET WS-DBT-IX UP BY 1.
052900           GO TO 0512-DEBT-LINE-LOOP.
053000       0514-DEBT-LIST-DONE.
053100           IF WS-DBT-ANY-FOUND
053200               PERFORM 0516-PRINT-NET-LINE THRU 0516-EXIT
053300           ELSE
053400               MOVE SPACES TO WS-RPT-LINE
053500               STRING WS-MBT-NME (WS-MBT-IX)  DELIMITED BY SPACE
053600                   " doesn't have a debt list." DELIMITED BY SIZE
053700                   INTO WS-RPT-LINE
053800               MOVE WS-RPT-LINE TO PRT01-RECORD
053900               WRITE PRT01-RECORD
054000           END-IF.
054100       0510-EXIT.
054200           EXIT.
054300
054400      *    TEST ONE DEBT-TABLE ROW AGAINST THE CURRENT OWNER. PRINTS
054500      *    AN "++" OR "--" LINE FOR EVERY NON-ZERO BALANCE AND ADDS
054600      *    IT INTO WS-NET-BAL-ABS FOR THE TRAILING NET LINE.
054700       0513-TEST-DEBT-LINE.
054800           IF WS-DBT-OWNER-ID (WS-DBT-IX) NOT = WS-MBT-ID (WS-MBT-IX)
054900               GO TO 0513-EXIT
055000           END-IF
055100           IF WS-DBT-BAL (WS-DBT-IX) = ZERO
055200               GO TO 0513-EXIT
055300           END-IF
055400
055500           MOVE "Y" TO WS-DBT-ANY-SW.
055600           ADD WS-DBT-BAL (WS-DBT-IX) TO WS-NET-BAL-ABS.
055700
055800           IF WS-DBT-BAL (WS-DBT-IX) > ZERO
055900               MOVE WS-DBT-BAL (WS-DBT-IX) TO WS-TRANSFER-AMT
056000               PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT
056100               MOVE SPACES TO WS-RPT-LINE
056200               STRING "++ "                     DELIMITED BY SIZE
056300                   WS-FMT-TEXT                   DELIMITED BY SPACE
056400                   " from "                      DELIMITED BY SIZE
056500                   WS-DBT-CPTY-NME (WS-DBT-IX)   DELIMITED BY SPACE
056600                   INTO WS-RPT-LINE
056700           ELSE
056800               COMPUTE WS-TRANSFER-AMT = ZERO - WS-DBT-BAL (WS-DBT-IX)
056900               PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT
057000               MOVE SPACES TO WS-RPT-LINE
057100               STRING "-- "                     DELIMITED BY SIZE
057200                   WS-FMT-TEXT                   DELIMITED BY SPACE
057300                   " to "                        DELIMITED BY SIZE
057400                   WS-DBT-CPTY-NME (WS-DBT-IX)   DELIMITED BY SPACE
057500                   INTO WS-RPT-LINE
057600           END-IF.
057700
057800           MOVE WS-RPT-LINE TO PRT01-RECORD.
057900           WRITE PRT01-RECORD.
058000       0513-EXIT.
058100           EXIT.
058200
058300      *    NET LINE - POSITIVE MEANS THE GROUP OWES THIS MEMBER,
058400      *    NEGATIVE MEANS THIS MEMBER OWES THE GROUP, ZERO IS SQUARE.
058500       0516-PRINT-NET-LINE.
058600           MOVE SPACES TO WS-RPT-LINE.
058700           IF WS-NET-BAL-ABS > ZERO
058800               MOVE WS-NET-BAL-ABS TO WS-TRANSFER-AMT
058900               PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT
059000               STRING "gets back "                DELIMITED BY SIZE
059100                   WS-FMT-TEXT                     DELIMITED BY SPACE
059200                   INTO WS-RPT-LINE
059300           ELSE
059400               IF WS-NET-BAL-ABS < ZERO
059500                   COMPUTE WS-TRANSFER-AMT = ZERO - WS-NET-BAL-ABS
059600                   PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT
059700                   STRING "has to pay "            DELIMITED BY SIZE
059800                       WS-FMT-TEXT                 DELIMITED BY SPACE
059900                       INTO WS-RPT-LINE
060000               ELSE
060100                   STRING "net debt is 0. Congrats!" DELIMITED BY SIZE
060200                       INTO WS-RPT-LINE
060300               END-IF
060400           END-IF.
060500           MOVE WS-RPT-LINE TO PRT01-RECORD.
060600           WRITE PRT01-RECORD.
060700       0516-EXIT.
060800           EXIT.
060900
061000      *    ONE SETTLEMENT PLAN PER GROUP.
061100       0700-PRINT-ALL-SETTLEMENTS.
061200           SET WS-GRP-IX TO 1.
061300       0702-SETTLE-GROUP-LOOP.
061400           IF WS-GRP-IX > WS-GRP-ROW-CT
061500               GO TO 0700-EXIT
061600           END-IF
061700           PERFORM 0710-PRINT-ONE-SETTLEMENT THRU 0710-EXIT.
061800           SET WS-GRP-IX UP BY 1.
061900           GO TO 0702-SETTLE-GROUP-LOOP.
062000       0700-EXIT.
062100           EXIT.
062200
062300       0710-PRINT-ONE-SETTLEMENT.
062400           MOVE SPACES TO WS-RPT-LINE.
062500           STRING "The settlements to clear all debts in the group "
062600                                                    DELIMITED BY SIZE
062700               """"                                 DELIMITED BY SIZE
062800               WS-GRP-NME (WS-GRP-IX)                DELIMITED BY SPACE
062900               """ are:"                             DELIMITED BY SIZE
063000               INTO WS-RPT-LINE.
063100           MOVE WS-RPT-LINE TO PRT01-RECORD.
063200           WRITE PRT01-RECORD.
063300
063400           PERFORM 0713-LOAD-GROUP-LEDGER THRU 0713-EXIT.
063500
063600           IF NOT WS-GRP-HAS-ROWS
063700               MOVE SPACES TO WS-RPT-LINE
063800               STRING "group debt list does not have any members"
063900                                                    DELIMITED BY SIZE
064000                   INTO WS-RPT-LINE
064100               MOVE WS-RPT-LINE TO PRT01-RECORD
064200               WRITE PRT01-RECORD
064300               GO TO 0710-EXIT
064400           END-IF.
064500
064600       0715-SETTLE-LOOP.
064700           PERFORM 0720-FIND-MAX-OWED THRU 0720-EXIT.
064800           PERFORM 0730-FIND-MAX-GETS THRU 0730-EXIT.
064900           IF WS-MAXOWED-SW = "N" OR WS-MAXGETS-SW = "N"
065000               GO TO 0710-EXIT
065100           END-IF
065200
065300           COMPUTE WS-NET-BAL-ABS = ZERO -
065400                   WS-GRL-NET-BAL (WS-MAXOWED-IX).
065500           IF WS-NET-BAL-ABS < WS-GRL-NET-BAL (WS-MAXGETS-IX)
065600               MOVE WS-NET-BAL-ABS TO WS-TRANSFER-AMT
065700           ELSE
065800               MOVE WS-GRL-NET-BAL (WS-MAXGETS-IX) TO WS-TRANSFER-AMT
065900           END-IF.
066000
066100           ADD WS-TRANSFER-AMT TO WS-GRL-NET-BAL (WS-MAXOWED-IX).
066200           SUBTRACT WS-TRANSFER-AMT FROM
066300                   WS-GRL-NET-BAL (WS-MAXGETS-IX).
066400
066500           PERFORM 0740-EMIT-SETTLEMENT-LINE THRU 0740-EXIT.
066600           GO TO 0715-SETTLE-LOOP.
066700       0710-EXIT.
066800           EXIT.
066900
067000      *    COPY THIS GROUP'S ROWS OUT OF THE GROUP-LEDGER FILE INTO A
067100      *    FRESH WORKING TABLE THE SETTLEMENT LOOP CAN MUTATE.  THE
067200      *    FILE IS OPENED AND CLOSED HERE, ONCE PER GROUP.
067300       0713-LOAD-GROUP-LEDGER.
067400           MOVE ZERO TO WS-GRL-ROW-CT.
067500           MOVE "N"  TO WS-GRP-HAS-ROWS-SW.
067600           MOVE "N"  TO WS-LDG-EOF-SW.
067700
067800           OPEN INPUT SDL-GROUPLEDGER-FILE.
067900           READ SDL-GROUPLEDGER-FILE
068000               AT END
068100                   SET WS-LDG-EOF TO TRUE
068200                   GO TO 0713-EXIT-READ
068300           END-READ.
068400       0714-GROUP-LEDGER-LOOP.
068500           IF WS-LDG-EOF
068600               GO TO 0713-EXIT-READ
068700           END-IF
068800           IF GRP-ID = WS-GRP-ID (WS-GRP-IX)
068900               ADD 1 TO WS-GRL-ROW-CT
069000               SET WS-GRL-IX TO WS-GRL-ROW-CT
069100               MOVE "Y" TO WS-GRP-HAS-ROWS-SW
069200               MOVE GRP-MEMBER-ID  TO WS-GRL-MEMBER-ID (WS-GRL-IX)
069300               MOVE GRP-MEMBER-NME TO WS-GRL-MEMBER-NME (WS-GRL-IX)
069400               MOVE GRP-NET-BAL    TO WS-GRL-NET-BAL (WS-GRL-IX)
069500           END-IF
069600           READ SDL-GROUPLEDGER-FILE
069700               AT END
069800                   SET WS-LDG-EOF TO TRUE
069900           END-READ
070000           GO TO 0714-GROUP-LEDGER-LOOP.
070100       0713-EXIT-READ.
070200           CLOSE SDL-GROUPLEDGER-FILE.
070300       0713-EXIT.
070400           EXIT.
070500
070600      *    MOST NEGATIVE BALANCE IN THE GROUP-LEDGER TABLE. FIRST ROW
070700      *    ENCOUNTERED WINS A TIE.
070800       0720-FIND-MAX-OWED.
070900           MOVE "N" TO WS-MAXOWED-SW.
071000           SET WS-GRL-IX TO 1.
071100       0724-MAX-OWED-LOOP.
071200           IF WS-GRL-IX > WS-GRL-ROW-CT
071300               GO TO 0720-EXIT
071400           END-IF
071500           IF WS-GRL-NET-BAL (WS-GRL-IX) >= ZERO
071600               GO TO 0726-MAX-OWED-NEXT
071700           END-IF
071800           IF WS-MAXOWED-SW = "N"
071900               MOVE "Y" TO WS-MAXOWED-SW
072000               MOVE WS-GRL-IX TO WS-MAXOWED-IX
072100           ELSE
072200               IF WS-GRL-NET-BAL (WS-GRL-IX) <
072300                       WS-GRL-NET-BAL (WS-MAXOWED-IX)
072400                   MOVE WS-GRL-IX TO WS-MAXOWED-IX
072500               END-IF
072600           END-IF.
072700       0726-MAX-OWED-NEXT.
072800           SET WS-GRL-IX UP BY 1.
072900           GO TO 0724-MAX-OWED-LOOP.
073000       0720-EXIT.
073100           EXIT.
073200
073300      *    MOST POSITIVE BALANCE IN THE GROUP-LEDGER TABLE. FIRST ROW
073400      *    ENCOUNTERED WINS A TIE.
073500       0730-FIND-MAX-GETS.
073600           MOVE "N" TO WS-MAXGETS-SW.
073700           SET WS-GRL-IX TO 1.
073800       0734-MAX-GETS-LOOP.
073900           IF WS-GRL-IX > WS-GRL-ROW-CT
074000               GO TO 0730-EXIT
074100           END-IF
074200           IF WS-GRL-NET-BAL (WS-GRL-IX) <= ZERO
074300               GO TO 0736-MAX-GETS-NEXT
074400           END-IF
074500           IF WS-MAXGETS-SW = "N"
074600               MOVE "Y" TO WS-MAXGETS-SW
074700               MOVE WS-GRL-IX TO WS-MAXGETS-IX
074800           ELSE
074900               IF WS-GRL-NET-BAL (WS-GRL-IX) >
075000                       WS-GRL-NET-BAL (WS-MAXGETS-IX)
075100                   MOVE WS-GRL-IX TO WS-MAXGETS-IX
075200               END-IF
075300           END-IF.
075400       0736-MAX-GETS-NEXT.
075500           SET WS-GRL-IX UP BY 1.
075600           GO TO 0734-MAX-GETS-LOOP.
075700       0730-EXIT.
075800           EXIT.
075900
076000      *    LOAD THE SETTLE-LINE WORK AREA WITH THIS TRANSFER'S PAYER,
076100      *    PAYEE, AMOUNT AND CURRENCY, THEN STRING THE SENTENCE FROM
076200      *    THOSE FIELDS AND WRITE IT.
076300       0740-EMIT-SETTLEMENT-LINE.
076400           MOVE SPACES         TO WS-SETTLE-AREA.
076500           MOVE WS-GRL-MEMBER-NME (WS-MAXOWED-IX) TO STL-PAYER-NME.
076600           MOVE WS-GRL-MEMBER-NME (WS-MAXGETS-IX) TO STL-PAYEE-NME.
076700           MOVE WS-TRANSFER-AMT                   TO STL-AMOUNT.
076800           MOVE WS-GRL-MEMBER-ID (WS-MAXOWED-IX)  TO WS-LOOKUP-ID.
076900           PERFORM 0742-FIND-MEMBER-CURRENCY THRU 0742-EXIT.
077000
077100           MOVE STL-AMOUNT TO WS-TRANSFER-AMT.
077200           PERFORM 0295-FORMAT-AMOUNT THRU 0295-EXIT.
077300
077400           MOVE SPACES TO WS-RPT-LINE.
077500           STRING STL-PAYER-NME                   DELIMITED BY SPACE
077600               " can pay "                         DELIMITED BY SIZE
077700               STL-CUR-PFX                         DELIMITED BY SIZE
077800               WS-FMT-TEXT                         DELIMITED BY SPACE
077900               " to "                              DELIMITED BY SIZE
078000               STL-PAYEE-NME                       DELIMITED BY SPACE
078100               INTO WS-RPT-LINE.
078200
078300           MOVE WS-RPT-LINE TO PRT01-RECORD.
078400           WRITE PRT01-RECORD.
078500       0740-EXIT.
078600           EXIT.
078700
078800      *    THE CURRENCY ON A SETTLEMENT LINE IS THE PAYER'S OWN HOME
078900      *    CURRENCY PREFIX, LOOKED UP BY MEMBER-ID. LEAVES STL-CUR-PFX
079000      *    BLANK IF THE MEMBER IS SOMEHOW NOT ON FILE.
079100       0742-FIND-MEMBER-CURRENCY.
079200           MOVE SPACES TO STL-CUR-PFX.
079300           SET WS-MBT-IX TO 1.
079400       0746-FIND-MEMBER-LOOP.
079500           IF WS-MBT-IX > WS-MEMBER-CT
079600               GO TO 0742-EXIT
079700           END-IF
079800           IF WS-MBT-KEY-ID (WS-MBT-IX) = WS-LOOKUP-ID
079900               MOVE WS-MBT-CUR-PFX (WS-MBT-IX) TO STL-CUR-PFX
080000               GO TO 0742-EXIT
080100           END-IF
080200           SET WS-MBT-IX UP BY 1.
080300           GO TO 0746-FIND-MEMBER-LOOP.
080400       0742-EXIT.
080500           EXIT.
080600
080700      *    CLOSE EVERYTHING STILL OPEN.
080800       0900-TERMINATE.
080900           CLOSE SDL-MEMBERS-FILE.
081000           CLOSE SDL-TRANLOG-FILE.
081100           CLOSE SDL-DEBTLIST-FILE.
081200           CLOSE SDL-REPORT-FILE.
