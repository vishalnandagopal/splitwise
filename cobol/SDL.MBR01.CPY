000100      ******************************************************************
000200      *  SDL.MBR01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  MEMBER MASTER RECORD            *
000400      *  ONE ENTRY PER MEMBER ENROLLED IN THE LEDGER.  KEYED ON        *
000500      *  MBR-ID BY THE PROGRAMS THAT COPY THIS MEMBER (SDL100/200/     *
000600      *  300/400) - SORTED TABLE + BINARY SEARCH, NOT VSAM.            *
000700      *                                                                *
000800      *  CHANGE LOG                                                    *
000900      *    04/02/1986  DST     ORIGINAL MEMBER MASTER LAYOUT           *
001000      *    09/22/1998  PKV     Y2K - CONFIRMED NO 2-DIGIT YEARS HERE   *
001100      *    03/11/2009  RLN     WIDENED MBR-CUR-PFX TO 3 BYTES, LDG-004 *
001200      ******************************************************************
001300       01  MBR01-RECORD.
001400           05  MBR-ID                            PIC X(10).
001500           05  MBR-NME                           PIC X(20).
001600           05  MBR-CUR-PFX                       PIC X(03).
001700           05  FILLER                            PIC X(07).
