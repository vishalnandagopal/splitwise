000100      ******************************************************************
000200      *  SDL.GMB01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  GROUP MEMBERSHIP INPUT ROW     *
000400      *  ONE ROW PER (GROUP, MEMBER) PAIR ON THE GROUPS INPUT FILE -  *
000500      *  DEFINES WHO BELONGS TO WHICH GROUP.  BUILT BY SDL100, READ   *
000600      *  BY SDL300 TO LOAD THE IN-MEMORY GROUP-MEMBER KEY TABLE.      *
000700      *                                                                *
000800      *  CHANGE LOG                                                    *
000900      *    06/18/2011  RLN     NEW MEMBER FOR LDG-004 GROUP SUPPORT   *
001000      ******************************************************************
001100       01  GMB01-RECORD.
001200           05  GMB-GROUP-ID                       PIC X(10).
001300           05  GMB-GROUP-NME                      PIC X(20).
001400           05  GMB-MEMBER-ID                      PIC X(10).
