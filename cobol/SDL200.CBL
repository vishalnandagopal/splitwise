000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SDL200.
000300       AUTHOR.        R L NUNEZ.
000400       INSTALLATION.  SHARED-DEBT LEDGER SYSTEM - BATCH DIVISION.
000500       DATE-WRITTEN.  08/12/1991.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH ONLY.
000800      ******************************************************************
000900      *  SDL200 - PAIRWISE (NON-GROUP) DEBT POSTING FOR LDG-004.
001000      *  READS THE 'P' ROWS OF SDL-TRANSACTIONS-FILE IN ARRIVAL ORDER.
001100      *  FOR EACH, UPDATES THE PAYER'S DEBT-LIST ENTRY FOR THE PAYEE
001200      *  (ADD AMOUNT) AND THE PAYEE'S ENTRY FOR THE PAYER (SUBTRACT
001300      *  AMOUNT) - THE SYMMETRY INVARIANT - AND BUILDS A CHAINED
001400      *  TRANSACTION-LOG RECORD FOR THE PAYER'S STREAM PLUS A MIRROR
001500      *  RECORD (NEGATED AMOUNT) FOR THE PAYEE'S STREAM.  BOTH STREAMS
001600      *  ARE HELD IN WS-TRANLOG-TABLE UNTIL END OF RUN SO THAT A NEW
001700      *  RECORD CAN PATCH THE NEXT-ID OF THE ROW STILL SITTING IN THE
001800      *  TABLE IN FRONT OF IT BEFORE ANYTHING IS WRITTEN.
001900      *
002000      *  CHANGE LOG
002100      *    08/12/1991  DST     ORIGINAL - PAIRWISE CASH-MOVEMENT POSTING
002200      *    11/04/1998  PKV     Y2K - DATES KEPT AS 4-DIGIT GROUPS, OK
002300      *    06/18/2011  RLN     RECAST FOR SHARED-DEBT LEDGER, LDG-004-02
002400      *    02/14/2014  TSK     ADDED MIRROR LOG RECORD, TICKET LDG-4-15
002500      *    09/19/2016  MQR     WIDENED DEBT TABLE TO 512 ROWS, LDG-004-19
002600      *    03/02/2020  JHV     REVIEWED, NO CHANGE - CHAIN LINKS CORRECT
002700      ******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           CLASS LEDGER-ALPHA IS "A" THRU "Z"
003300           UPSI-0 IS SDL200-TEST-RUN-SW.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT SDL-MEMBERS-FILE
003700               ASSIGN TO SDLMBRS
003800               ORGANIZATION IS LINE SEQUENTIAL
003900               FILE STATUS IS WS-MBR-FILE-STATUS.
004000           SELECT SDL-TRANSACTIONS-FILE
004100               ASSIGN TO SDLTRXS
004200               ORGANIZATION IS LINE SEQUENTIAL
004300               FILE STATUS IS WS-TXN-FILE-STATUS.
004400           SELECT SDL-TRANLOG-FILE
004500               ASSIGN TO SDLTLOG
004600               ORGANIZATION IS LINE SEQUENTIAL
004700               FILE STATUS IS WS-TLG-FILE-STATUS.
004800           SELECT SDL-DEBTLIST-FILE
004900               ASSIGN TO SDLDEBT
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS WS-DBT-FILE-STATUS.
005200
005300       DATA DIVISION.
005400       FILE SECTION.
005500       FD  SDL-MEMBERS-FILE
005600           LABEL RECORDS ARE STANDARD.
005700           COPY SDL.MBR01.
005800       FD  SDL-TRANSACTIONS-FILE
005900           LABEL RECORDS ARE STANDARD.
006000           COPY SDL.TXN01.
006100       FD  SDL-TRANLOG-FILE
006200           LABEL RECORDS ARE STANDARD.
006300           COPY SDL.TRN01.
006400       FD  SDL-DEBTLIST-FILE
006500           LABEL RECORDS ARE STANDARD.
006600           COPY SDL.DBT01.
006700
006800       WORKING-STORAGE SECTION.
006900       77  WS-MBR-FILE-STATUS             PIC X(02).
007000       77  WS-TXN-FILE-STATUS             PIC X(02).
007100       77  WS-TLG-FILE-STATUS             PIC X(02).
007200       77  WS-DBT-FILE-STATUS             PIC X(02).
007300       77  WS-MEMBER-EOF-SW               PIC X(01) VALUE "N".
007400           88  WS-MEMBER-EOF                  VALUE "Y".
007500       77  WS-TXN-EOF-SW                  PIC X(01) VALUE "N".
007600           88  WS-TXN-EOF                     VALUE "Y".
007700       77  WS-MEMBER-CT                   PIC 9(04) COMP VALUE ZERO.
007800       77  WS-DEBT-ROW-CT                 PIC 9(04) COMP VALUE ZERO.
007900       77  WS-TLOG-ROW-CT                  PIC 9(04) COMP VALUE ZERO.
008000       77  WS-CHAIN-ROW-CT                 PIC 9(04) COMP VALUE ZERO.
008100       77  WS-TRAN-SEQ-NBR                 PIC 9(07) COMP VALUE ZERO.
008200       77  WS-TRAN-SEQ-DISPLAY              PIC 9(07).
008300       77  WS-FOUND-SW                     PIC X(01) VALUE "N".
008400           88  WS-ROW-FOUND                    VALUE "Y".
008500       77  WS-LOOKUP-ID                    PIC X(10).
008600       77  WS-FIND-OWNER-ID                PIC X(10).
008700       77  WS-FIND-CPTY-ID                 PIC X(10).
008800       77  WS-ADD-OWNER-ID                  PIC X(10).
008900       77  WS-ADD-CPTY-ID                   PIC X(10).
009000       77  WS-ADD-AMOUNT                    PIC S9(07) COMP-3.
009100       77  WS-CHAIN-KEY                     PIC X(10).
009200       77  WS-CHAIN-PREV-IX                 PIC 9(04) COMP VALUE ZERO.
009300       77  WS-NEW-TRAN-AMOUNT                PIC S9(07) COMP-3.
009400       77  WS-NEW-DEBIT-ID                   PIC X(10).
009500       77  WS-NEW-CREDIT-ID                   PIC X(10).
009600
009700      *----------------------------------------------------------------
009800      *    MEMBER TABLE LOADED FROM SDL-MEMBERS-FILE - LOOKED UP BY ID
009900      *    TO FILL IN NAME/CURRENCY ON EVERY TRANSACTION-LOG RECORD.
010000      *    WS-MBT-KEY-TABLE IS A REDEFINES HOLDING ONLY THE ID, SO A
010100      *    SERIAL SCAN OF IT DOES NOT HAVE TO TOUCH THE NAME/CURRENCY
010200      *    BYTES ALSO CARRIED IN THE SAME ROW.
010300      *----------------------------------------------------------------
010400       01  WS-MEMBER-TABLE.
010500           05  WS-MBT-ROW OCCURS 1 TO 200 TIMES
010600                              DEPENDING ON WS-MEMBER-CT
010700                              INDEXED BY WS-MBT-IX.
010800               10  WS-MBT-ID              PIC X(10).
010900               10  WS-MBT-NME             PIC X(20).
011000               10  WS-MBT-CUR-PFX         PIC X(03).
011100       01  WS-MBT-KEY-TABLE REDEFINES WS-MEMBER-TABLE.
011200           05  WS-MBT-KEY-ROW OCCURS 1 TO 200 TIMES
011300                              DEPENDING ON WS-MEMBER-CT
011400                              INDEXED BY WS-MBK-IX.
011500               10  WS-MBT-KEY-ID          PIC X(10).
011600               10  FILLER                 PIC X(23).
011700
011800      *----------------------------------------------------------------
011900      *    IN-MEMORY DEBT-LIST TABLE - ONE ROW PER (OWNER,COUNTERPARTY)
012000      *    PAIR SEEN SO FAR.  WS-DBT-KEY-TABLE REDEFINES THE SAME
012100      *    STORAGE SO THE SEARCH PARAGRAPH ONLY COMPARES THE KEY BYTES.
012200      *----------------------------------------------------------------
012300       01  WS-DEBT-TABLE.
012400           05  WS-DBT-ROW OCCURS 1 TO 512 TIMES
012500                              DEPENDING ON WS-DEBT-ROW-CT
012600                              INDEXED BY WS-DBT-IX.
012700               10  WS-DBT-OWNER-ID        PIC X(10).
012800               10  WS-DBT-CPTY-ID         PIC X(10).
012900               10  WS-DBT-CPTY-NME        PIC X(20).
013000               10  WS-DBT-BAL             PIC S9(07) COMP-3.
013100       01  WS-DBT-KEY-TABLE REDEFINES WS-DEBT-TABLE.
013200           05  WS-DBT-KEY-ROW OCCURS 1 TO 512 TIMES
013300                              DEPENDING ON WS-DEBT-ROW-CT
013400                              INDEXED BY WS-DBK-IX.
013500               10  WS-DBT-KEY-OWNER       PIC X(10).
013600               10  WS-DBT-KEY-CPTY        PIC X(10).
013700               10  FILLER                 PIC X(24).
013800
013900      *----------------------------------------------------------------
014000      *    EVERY TRANSACTION-LOG RECORD BUILT THIS RUN, HELD IN MEMORY
014100      *    SO A LATER RECORD CAN PATCH THE NEXT-ID OF AN EARLIER ONE
014200      *    BEFORE THE WHOLE TABLE IS SPOOLED OUT AT 0900-TERMINATE.
014300      *    WS-TLOG-EDIT-AREA REDEFINES THE AMOUNT AS A SIGNED-EDITED
014400      *    FIELD - HELD FOR THE DUMP UTILITY, NOT WRITTEN BY SDL200.
014500      *----------------------------------------------------------------
014600       01  WS-TRANLOG-TABLE.
014700           05  WS-TLOG-ROW OCCURS 1 TO 1000 TIMES
014800                              DEPENDING ON WS-TLOG-ROW-CT
014900                              INDEXED BY WS-TLOG-IX.
015000               10  WS-TLOG-ID             PIC X(10).
015100               10  WS-TLOG-DEBIT-ID       PIC X(10).
015200               10  WS-TLOG-DEBIT-NME      PIC X(20).
015300               10  WS-TLOG-CREDIT-ID      PIC X(10).
015400               10  WS-TLOG-CREDIT-NME     PIC X(20).
015500               10  WS-TLOG-AMOUNT         PIC S9(07) COMP-3.
015600               10  WS-TLOG-CUR-PFX        PIC X(03).
015700               10  WS-TLOG-PREV-ID        PIC X(10).
015800               10  WS-TLOG-NEXT-ID        PIC X(10).
015900       01  WS-TLOG-EDIT-AREA REDEFINES WS-TRANLOG-TABLE.
016000           05  WS-TLOG-EDIT-ROW OCCURS 1 TO 1000 TIMES
016100                              DEPENDING ON WS-TLOG-ROW-CT
016200                              INDEXED BY WS-TLE-IX.
016300               10  FILLER                 PIC X(70).
016400               10  WS-TLOG-AMOUNT-ED      PIC -(6)9.
016500               10  FILLER                 PIC X(20).
016600
016700      *----------------------------------------------------------------
016800      *    ONE ROW PER MEMBER'S OWN NON-GROUP CHAIN, HOLDING THE
016900      *    TABLE SUBSCRIPT OF THAT STREAM'S LAST RECORD SO FAR.
017000      *----------------------------------------------------------------
017100       01  WS-CHAIN-TABLE.
017200           05  WS-CHAIN-ROW OCCURS 1 TO 200 TIMES
017300                              DEPENDING ON WS-CHAIN-ROW-CT
017400                              INDEXED BY WS-CHN-IX.
017500               10  WS-CHAIN-STREAM-KEY    PIC X(10).
017600               10  WS-CHAIN-LAST-IX       PIC 9(04) COMP.
017700
017800       PROCEDURE DIVISION.
017900       0000-MAIN-LINE.
018000           PERFORM 0100-INITIALIZE
018100           PERFORM 0200-LOAD-MEMBER-TABLE THRU 0200-EXIT
018200           PERFORM 0300-POST-PAIRWISE THRU 0300-EXIT
018300           PERFORM 0900-TERMINATE
018400           STOP RUN.
018500
018600       0100-INITIALIZE.
018700           OPEN INPUT SDL-MEMBERS-FILE
018800           OPEN INPUT SDL-TRANSACTIONS-FILE
018900           OPEN OUTPUT SDL-TRANLOG-FILE
019000           OPEN OUTPUT SDL-DEBTLIST-FILE.
019100
019200       0200-LOAD-MEMBER-TABLE.
019300           READ SDL-MEMBERS-FILE
019400               AT END
019500                   SET WS-MEMBER-EOF TO TRUE
019600                   GO TO 0200-EXIT
019700           END-READ.
019800       0210-LOAD-MEMBER-LOOP.
019900           IF WS-MEMBER-EOF
020000               GO TO 0200-EXIT
020100           END-IF
020200           ADD 1 TO WS-MEMBER-CT
020300           SET WS-MBT-IX TO WS-MEMBER-CT
020400           MOVE MBR-ID      TO WS-MBT-ID (WS-MBT-IX)
020500           MOVE MBR-NME     TO WS-MBT-NME (WS-MBT-IX)
020600           MOVE MBR-CUR-PFX TO WS-MBT-CUR-PFX (WS-MBT-IX)
020700           READ SDL-MEMBERS-FILE
020800               AT END
020900                   SET WS-MEMBER-EOF TO TRUE
021000           END-READ
021100           GO TO 0210-LOAD-MEMBER-LOOP.
021200       0200-EXIT.
021300           EXIT.
021400
021500       0300-POST-PAIRWISE.
021600           READ SDL-TRANSACTIONS-FILE
021700               AT END
021800                   SET WS-TXN-EOF TO TRUE
021900                   GO TO 0300-EXIT
022000           END-READ.
022100       0310-POST-PAIRWISE-LOOP.
022200           IF WS-TXN-EOF
022300               GO TO 0300-EXIT
022400           END-IF
022500           IF TXN-TYPE-PAIRWISE
022600               PERFORM 0320-UPDATE-PAYER-ENTRY
022700               PERFORM 0330-UPDATE-PAYEE-ENTRY
022800               MOVE TXN-PAYER-ID TO WS-NEW-DEBIT-ID
022900               MOVE TXN-PAYEE-ID TO WS-NEW-CREDIT-ID
023000               MOVE TXN-AMOUNT   TO WS-NEW-TRAN-AMOUNT
023100               PERFORM 0340-NEW-PAYER-LOG
023200               MOVE TXN-PAYEE-ID TO WS-NEW-DEBIT-ID
023300               MOVE TXN-PAYER-ID TO WS-NEW-CREDIT-ID
023400               COMPUTE WS-NEW-TRAN-AMOUNT = ZERO - TXN-AMOUNT
023500               PERFORM 0350-NEW-PAYEE-MIRROR
023600           END-IF
023700           READ SDL-TRANSACTIONS-FILE
023800               AT END
023900                   SET WS-TXN-EOF TO TRUE
024000           END-READ
024100           GO TO 0310-POST-PAIRWISE-LOOP.
024200       0300-EXIT.
024300           EXIT.
024400
024500      *    ADD THE AMOUNT TO THE PAYER'S ENTRY FOR THE PAYEE - CREATE
024600      *    THE ENTRY AT THE TRANSACTION AMOUNT WHEN NONE EXISTS YET.
024700       0320-UPDATE-PAYER-ENTRY.
024800           MOVE TXN-PAYER-ID TO WS-FIND-OWNER-ID
024900           MOVE TXN-PAYEE-ID TO WS-FIND-CPTY-ID
025000           PERFORM 0360-FIND-DEBT-ROW THRU 0360-EXIT
025100           IF WS-ROW-FOUND
025200               ADD TXN-AMOUNT TO WS-DBT-BAL (WS-DBT-IX)
025300           ELSE
025400               MOVE TXN-PAYER-ID TO WS-ADD-OWNER-ID
025500               MOVE TXN-PAYEE-ID TO WS-ADD-CPTY-ID
025600               MOVE TXN-AMOUNT   TO WS-ADD-AMOUNT
025700               PERFORM 0370-ADD-DEBT-ROW THRU 0370-EXIT
025800           END-IF.
025900
026000      *    SUBTRACT THE SAME AMOUNT FROM THE PAYEE'S ENTRY FOR THE
026100      *    PAYER - THE SYMMETRY INVARIANT.
026200       0330-UPDATE-PAYEE-ENTRY.
026300           MOVE TXN-PAYEE-ID TO WS-FIND-OWNER-ID
026400           MOVE TXN-PAYER-ID TO WS-FIND-CPTY-ID
026500           PERFORM 0360-FIND-DEBT-ROW THRU 0360-EXIT
026600           IF WS-ROW-FOUND
026700               SUBTRACT TXN-AMOUNT FROM WS-DBT-BAL (WS-DBT-IX)
026800           ELSE
026900               MOVE TXN-PAYEE-ID TO WS-ADD-OWNER-ID
027000               MOVE TXN-PAYER-ID TO WS-ADD-CPTY-ID
027100               COMPUTE WS-ADD-AMOUNT = ZERO - TXN-AMOUNT
027200               PERFORM 0370-ADD-DEBT-ROW THRU 0370-EXIT
027300           END-IF.
027400
027500      *    SERIAL SCAN OF WS-DBT-KEY-TABLE FOR (OWNER,COUNTERPARTY).
027600      *    LEAVES WS-DBT-IX ON THE MATCH FOR THE CALLER.
027700       0360-FIND-DEBT-ROW.
027800           MOVE "N" TO WS-FOUND-SW
027900           SET WS-DBT-IX TO 1
028000           IF WS-DEBT-ROW-CT = ZERO
028100               GO TO 0360-EXIT
028200           END-IF.
028300       0365-FIND-DEBT-ROW-LOOP.
028400           IF WS-DBT-IX > WS-DEBT-ROW-CT
028500               GO TO 0360-EXIT
028600           END-IF
028700           IF WS-DBT-KEY-OWNER (WS-DBT-IX) = WS-FIND-OWNER-ID
028800              AND WS-DBT-KEY-CPTY (WS-DBT-IX) = WS-FIND-CPTY-ID
028900               SET WS-ROW-FOUND TO TRUE
029000               GO TO 0360-EXIT
029100           END-IF
029200           SET WS-DBT-IX UP BY 1
029300           GO TO 0365-FIND-DEBT-ROW-LOOP.
029400       0360-EXIT.
029500           EXIT.
029600
029700       0370-ADD-DEBT-ROW.
029800           ADD 1 TO WS-DEBT-ROW-CT
029900           SET WS-DBT-IX TO WS-DEBT-ROW-CT
030000           MOVE WS-ADD-OWNER-ID TO WS-DBT-OWNER-ID (WS-DBT-IX)
030100           MOVE WS-ADD-CPTY-ID  TO WS-DBT-CPTY-ID (WS-DBT-IX)
030200           MOVE WS-ADD-AMOUNT   TO WS-DBT-BAL (WS-DBT-IX)
030300           MOVE WS-ADD-CPTY-ID  TO WS-LOOKUP-ID
030400           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
030500           MOVE WS-MBT-NME (WS-MBT-IX) TO WS-DBT-CPTY-NME (WS-DBT-IX).
030600       0370-EXIT.
030700           EXIT.
030800
030900      *    NEW TRANSACTION-LOG ROW FOR THE PAYER'S STREAM, CHAINED TO
031000      *    THAT MEMBER'S LAST RECORD.
031100       0340-NEW-PAYER-LOG.
031200           MOVE WS-NEW-DEBIT-ID TO WS-CHAIN-KEY
031300           PERFORM 0397-NEW-TRAN-ROW THRU 0397-EXIT.
031400
031500      *    MIRROR RECORD FOR THE PAYEE'S STREAM - NEGATED AMOUNT,
031600      *    ROLES LEFT AS RECORDED ON THE ORIGINAL PAYMENT, CHAINED TO
031700      *    THE PAYEE'S OWN STREAM.
031800       0350-NEW-PAYEE-MIRROR.
031900           MOVE WS-NEW-DEBIT-ID TO WS-CHAIN-KEY
032000           PERFORM 0397-NEW-TRAN-ROW THRU 0397-EXIT.
032100
032200      *    SERIAL LOOKUP OF WS-LOOKUP-ID IN WS-MBT-KEY-TABLE - LEAVES
032300      *    WS-MBT-IX ON THE MATCHING ROW FOR THE CALLER.
032400       0380-LOOKUP-MEMBER.
032500           SET WS-MBT-IX TO 1.
032600       0385-LOOKUP-MEMBER-LOOP.
032700           IF WS-MBT-IX > WS-MEMBER-CT
032800               DISPLAY "SDL200 - MEMBER NOT ON FILE - " WS-LOOKUP-ID
032900               GO TO 0380-EXIT
033000           END-IF
033100           IF WS-MBT-KEY-ID (WS-MBT-IX) = WS-LOOKUP-ID
033200               GO TO 0380-EXIT
033300           END-IF
033400           SET WS-MBT-IX UP BY 1
033500           GO TO 0385-LOOKUP-MEMBER-LOOP.
033600       0380-EXIT.
033700           EXIT.
033800
033900      *    APPEND A NEW ROW TO WS-TRANLOG-TABLE FOR THE CURRENT
034000      *    WS-NEW-xxx WORK FIELDS, PATCHING THE PRIOR ROW'S NEXT-ID
034100      *    WHEN WS-CHAIN-KEY ALREADY HAS A LAST RECORD.
034200       0397-NEW-TRAN-ROW.
034300           ADD 1 TO WS-TRAN-SEQ-NBR
034400           ADD 1 TO WS-TLOG-ROW-CT
034500           SET WS-TLOG-IX TO WS-TLOG-ROW-CT
034600           MOVE WS-TRAN-SEQ-NBR TO WS-TRAN-SEQ-DISPLAY
034700           STRING "TR-" WS-TRAN-SEQ-DISPLAY DELIMITED BY SIZE
034800               INTO WS-TLOG-ID (WS-TLOG-IX)
034900           MOVE WS-NEW-DEBIT-ID    TO WS-TLOG-DEBIT-ID (WS-TLOG-IX)
035000           MOVE WS-NEW-CREDIT-ID   TO WS-TLOG-CREDIT-ID (WS-TLOG-IX)
035100           MOVE WS-NEW-TRAN-AMOUNT TO WS-TLOG-AMOUNT (WS-TLOG-IX)
035200           MOVE SPACES             TO WS-TLOG-PREV-ID (WS-TLOG-IX)
035300           MOVE SPACES             TO WS-TLOG-NEXT-ID (WS-TLOG-IX)
035400           MOVE WS-NEW-DEBIT-ID    TO WS-LOOKUP-ID
035500           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
035600           MOVE WS-MBT-NME (WS-MBT-IX)
035700                               TO WS-TLOG-DEBIT-NME (WS-TLOG-IX)
035800           MOVE WS-MBT-CUR-PFX (WS-MBT-IX)
035900                               TO WS-TLOG-CUR-PFX (WS-TLOG-IX)
036000           MOVE WS-NEW-CREDIT-ID   TO WS-LOOKUP-ID
036100           PERFORM 0380-LOOKUP-MEMBER THRU 0380-EXIT
036200           MOVE WS-MBT-NME (WS-MBT-IX)
036300                               TO WS-TLOG-CREDIT-NME (WS-TLOG-IX)
036400           PERFORM 0398-FIND-CHAIN-ROW THRU 0398-EXIT
036500           IF WS-ROW-FOUND
036600               MOVE WS-TLOG-ID (WS-CHAIN-PREV-IX)
036700                                   TO WS-TLOG-PREV-ID (WS-TLOG-IX)
036800               MOVE WS-TLOG-ID (WS-TLOG-IX)
036900                                   TO WS-TLOG-NEXT-ID (WS-CHAIN-PREV-IX)
037000               MOVE WS-TLOG-ROW-CT TO WS-CHAIN-LAST-IX (WS-CHN-IX)
037100           ELSE
037200               ADD 1 TO WS-CHAIN-ROW-CT
037300               SET WS-CHN-IX TO WS-CHAIN-ROW-CT
037400               MOVE WS-CHAIN-KEY   TO WS-CHAIN-STREAM-KEY (WS-CHN-IX)
037500               MOVE WS-TLOG-ROW-CT TO WS-CHAIN-LAST-IX (WS-CHN-IX)
037600           END-IF.
037700       0397-EXIT.
037800           EXIT.
037900
038000      *    SERIAL SCAN OF WS-CHAIN-TABLE FOR WS-CHAIN-KEY - LEAVES
038100      *    WS-CHN-IX ON THE MATCH AND WS-CHAIN-PREV-IX ON THE ROW'S
038200      *    LAST TRANSACTION-LOG SUBSCRIPT.
038300       0398-FIND-CHAIN-ROW.
038400           MOVE "N" TO WS-FOUND-SW
038500           SET WS-CHN-IX TO 1
038600           IF WS-CHAIN-ROW-CT = ZERO
038700               GO TO 0398-EXIT
038800           END-IF.
038900       0399-FIND-CHAIN-ROW-LOOP.
039000           IF WS-CHN-IX > WS-CHAIN-ROW-CT
039100               GO TO 0398-EXIT
039200           END-IF
039300           IF WS-CHAIN-STREAM-KEY (WS-CHN-IX) = WS-CHAIN-KEY
039400               SET WS-ROW-FOUND TO TRUE
039500               MOVE WS-CHAIN-LAST-IX (WS-CHN-IX) TO WS-CHAIN-PREV-IX
039600               GO TO 0398-EXIT
039700           END-IF
039800           SET WS-CHN-IX UP BY 1
039900           GO TO 0399-FIND-CHAIN-ROW-LOOP.
040000       0398-EXIT.
040100           EXIT.
040200
040300      *    SPOOL THE COMPLETED TRANSACTION-LOG TABLE AND THE DEBT-LIST
040400      *    TABLE TO THEIR OUTPUT FILES, THEN CLOSE EVERYTHING DOWN.
040500       0900-TERMINATE.
040600           PERFORM 0910-WRITE-TRANLOG THRU 0910-EXIT
040700           PERFORM 0920-WRITE-DEBTLIST THRU 0920-EXIT
040800           DISPLAY "SDL200 - DEBT ROWS: " WS-DEBT-ROW-CT
040900               ", TRANSACTION-LOG ROWS: " WS-TLOG-ROW-CT
041000           CLOSE SDL-MEMBERS-FILE
041100           CLOSE SDL-TRANSACTIONS-FILE
041200           CLOSE SDL-TRANLOG-FILE
041300           CLOSE SDL-DEBTLIST-FILE.
041400
041500       0910-WRITE-TRANLOG.
041600           SET WS-TLOG-IX TO 1
041700           IF WS-TLOG-ROW-CT = ZERO
041800               GO TO 0910-EXIT
041900           END-IF.
042000       0915-WRITE-TRANLOG-LOOP.
042100           IF WS-TLOG-IX > WS-TLOG-ROW-CT
042200               GO TO 0910-EXIT
042300           END-IF
042400           MOVE SPACES              TO TRN01-RECORD
042500           MOVE WS-TLOG-ID (WS-TLOG-IX)         TO TRN-ID
042600           MOVE WS-TLOG-DEBIT-ID (WS-TLOG-IX)   TO TRN-DEBITED-FROM-ID
042700           MOVE WS-TLOG-DEBIT-NME (WS-TLOG-IX)  TO TRN-DEBITED-FROM-NME
042800           MOVE WS-TLOG-CREDIT-ID (WS-TLOG-IX)  TO TRN-CREDITED-TO-ID
042900           MOVE WS-TLOG-CREDIT-NME (WS-TLOG-IX) TO TRN-CREDITED-TO-NME
043000           MOVE WS-TLOG-AMOUNT (WS-TLOG-IX)     TO TRN-AMOUNT
043100           MOVE WS-TLOG-CUR-PFX (WS-TLOG-IX)    TO TRN-CUR-PFX
043200           MOVE SPACES                          TO TRN-GROUP-ID
043300           MOVE SPACES                          TO TRN-GROUP-NME
043400           MOVE WS-TLOG-PREV-ID (WS-TLOG-IX)    TO TRN-PREV-ID
043500           MOVE WS-TLOG-NEXT-ID (WS-TLOG-IX)    TO TRN-NEXT-ID
043600           WRITE TRN01-RECORD
043700           SET WS-TLOG-IX UP BY 1
043800           GO TO 0915-WRITE-TRANLOG-LOOP.
043900       0910-EXIT.
044000           EXIT.
044100
044200       0920-WRITE-DEBTLIST.
044300           SET WS-DBT-IX TO 1
044400           IF WS-DEBT-ROW-CT = ZERO
044500               GO TO 0920-EXIT
044600           END-IF.
044700       0925-WRITE-DEBTLIST-LOOP.
044800           IF WS-DBT-IX > WS-DEBT-ROW-CT
044900               GO TO 0920-EXIT
045000           END-IF
045100           MOVE SPACES                        TO DBT01-RECORD
045200           MOVE WS-DBT-OWNER-ID (WS-DBT-IX)   TO DBT-OWNER-ID
045300           MOVE WS-DBT-CPTY-ID (WS-DBT-IX)    TO DBT-COUNTERPARTY-ID
045400           MOVE WS-DBT-CPTY-NME (WS-DBT-IX)   TO DBT-COUNTERPARTY-NME
045500           MOVE WS-DBT-BAL (WS-DBT-IX)        TO DBT-BALANCE
045600           WRITE DBT01-RECORD
045700           SET WS-DBT-IX UP BY 1
045800           GO TO 0925-WRITE-DEBTLIST-LOOP.
045900       0920-EXIT.
046000           EXIT.
