000100      ******************************************************************
000200      *  SDL.PRT01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  REPORT PRINT LINE               *
000400      *  ONE 132-BYTE LINE ON THE SHARED REPORT OUTPUT.  SDL300 OPENS  *
000500      *  THE FILE AND WRITES MEMBERSHIP WARNINGS AS THEY OCCUR; SDL400 *
000600      *  EXTENDS IT WITH THE TRANSACTION-CHAIN, DEBT-LIST, AND         *
000700      *  SETTLEMENT SECTIONS.  EACH PROGRAM FORMATS ITS OWN WORKING-   *
000800      *  STORAGE LINE, THEN MOVES IT HERE BEFORE THE WRITE.            *
000900      *                                                                *
001000      *  CHANGE LOG                                                    *
001100      *    06/19/2011  RLN     NEW MEMBER FOR LDG-004 SHARED REPORT    *
001200      ******************************************************************
001300       01  PRT01-RECORD                      PIC X(132).
