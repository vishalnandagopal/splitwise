000100      ******************************************************************
000200      *  SDL.DBT01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  PAIRWISE DEBT-LIST ENTRY       *
000400      *  ONE ENTRY PER (OWNER, COUNTERPARTY) PAIR OUTSIDE ANY GROUP.  *
000500      *  POSITIVE DBT-BALANCE = COUNTERPARTY OWES OWNER.  NEGATIVE =  *
000600      *  OWNER OWES COUNTERPARTY.  BUILT AND MAINTAINED BY SDL200.    *
000700      *                                                                *
000800      *  CHANGE LOG                                                    *
000900      *    07/01/1991  DST     ORIGINAL CASH-MOVEMENT LAYOUT          *
001000      *    08/30/1999  PKV     Y2K REVIEW - NO CENTURY WINDOW USED    *
001100      *    06/18/2011  RLN     RECAST AS DEBT-LIST ENTRY FOR LDG-004  *
001200      ******************************************************************
001300       01  DBT01-RECORD.
001400           05  DBT-OWNER-ID                      PIC X(10).
001500           05  DBT-COUNTERPARTY-ID                PIC X(10).
001600           05  DBT-COUNTERPARTY-NME               PIC X(20).
001700           05  DBT-BALANCE                        PIC S9(07).
001800           05  FILLER                             PIC X(03).
