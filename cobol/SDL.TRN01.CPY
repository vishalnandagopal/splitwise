000100      ******************************************************************
000200      *  SDL.TRN01                                                    *
000300      *  SHARED-DEBT LEDGER SYSTEM  -  TRANSACTION LOG RECORD         *
000400      *  ONE ENTRY PER RECORDED PAYMENT.  EACH RECORD IS CHAINED TO   *
000500      *  THE PRIOR RECORD IN ITS OWN STREAM (A GROUP CHAIN OR A       *
000600      *  MEMBER'S NON-GROUP CHAIN) VIA TRN-PREV-ID/TRN-NEXT-ID - NO   *
000700      *  IN-MEMORY POINTERS SURVIVE A RUN, ONLY THE CHAINED IDS DO.   *
000800      *                                                                *
000900      *  CHANGE LOG                                                    *
001000      *    10/13/1988  DST     ORIGINAL PERIOD-END REPORT LAYOUT      *
001100      *    11/04/1998  PKV     Y2K - DATES KEPT AS 4-DIGIT GROUPS     *
001200      *    06/18/2011  RLN     RECAST AS TRANSACTION LOG FOR LDG-004  *
001300      *    02/09/2015  RLN     ADDED CHAIN-LINK FIELDS, TICKET LDG-51 *
001400      ******************************************************************
001500       01  TRN01-RECORD.
001600           05  TRN-ID                            PIC X(10).
001700           05  TRN-DEBITED-FROM-ID                PIC X(10).
001800           05  TRN-DEBITED-FROM-NME               PIC X(20).
001900           05  TRN-CREDITED-TO-ID                 PIC X(10).
002000           05  TRN-CREDITED-TO-NME                PIC X(20).
002100           05  TRN-AMOUNT                         PIC S9(07).
002200           05  TRN-CUR-PFX                        PIC X(03).
002300           05  TRN-GROUP-ID                       PIC X(10).
002400           05  TRN-GROUP-NME                      PIC X(20).
002500           05  TRN-PREV-ID                        PIC X(10).
002600           05  TRN-NEXT-ID                        PIC X(10).
002700           05  FILLER                             PIC X(08).
